000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CAUSA05.
000300 AUTHOR.        H. RESTREPO PALACIO.
000400 INSTALLATION.  CONTADURIA GENERAL - PROCESO BATCH CAUSACION.
000500 DATE-WRITTEN.  22/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDAD Y AUDITORIA.
000800*****************************************************************
000900*    C A U S A 0 5                                              *
001000*    ===============                                            *
001100*    SEGUNDO PASO DEL BATCH DE CAUSACION.                       *
001200*    CARGA EN MEMORIA LOS ARCHIVOS DEPURADOS POR CAUSA01 Y       *
001300*    CRUZA CADA FACTURA DIAN CONTRA LOS MOVIMIENTOS DEL LIBRO   *
001400*    MAYOR EN TRES PASADAS (DOCUMENTO EXACTO, VALOR Y FECHA      *
001500*    CON TOLERANCIA, SIMILITUD DE TEXTO).  PRODUCE EL ARCHIVO    *
001600*    DE PAREOS Y EL DE NO PAREOS, YA ORDENADOS, PARA QUE         *
001700*    CAUSA09 SAQUE EL INFORME FINAL.                             *
001800*****************************************************************
001900*    BITACORA DE CAMBIOS                                        *
002000*    ------------------------------------------------------      *
002100*    22/03/88  HRP  PGM0056  VERSION INICIAL - SOLO PASADA DE    *
002200*                             DOCUMENTO EXACTO.                  *
002300*    14/07/88  HRP  PGM0064  SE AGREGA LA PASADA DE VALOR Y      *
002400*                             FECHA CON TOLERANCIA.              *
002500*    21/11/88  LMQ  PGM0077  SE AGREGA LA PASADA DE SIMILITUD    *
002600*                             DE TEXTO (HISTOGRAMA DE CARACTERES). *
002700*    08/04/89  LMQ  PGM0081  SE AGREGA EL ARCHIVO DE NO PAREOS   *
002800*                             CON EL MOTIVO DEL RECHAZO.         *
002900*    15/10/90  HRP  PGM0103  SE CLASIFICA EL ESTADO DE CADA      *
003000*                             PAREO (PERFECTA/BUENA/REGULAR).    *
003100*    02/03/92  JCA  PGM0135  SE ORDENA EL ARCHIVO DE PAREOS POR  *
003200*                             FOLIO ANTES DE ENTREGARLO.         *
003300*    19/08/93  HRP  PGM0158  SE ORDENA EL ARCHIVO DE NO PAREOS   *
003400*                             POR ORIGEN Y VALOR DESCENDENTE.    *
003500*    27/02/95  JCA  PGM0181  LA TOLERANCIA DE VALOR PASA A SER   *
003600*                             RELATIVA (5% DEL MAYOR) Y LA DE    *
003700*                             FECHA SE FIJA EN TRES DIAS.        *
003800*    05/12/96  LMQ  PGM0203  SE AGREGA NIVEL DE CONFIANZA AL     *
003900*                             REGISTRO DE PAREO.                 *
004000*    19/03/98  LMQ  PGM0235  REVISION GENERAL Y2K - LA FECHA     *
004100*                             JULIANA SE CALCULA YA EN AAAA.     *
004200*    24/09/99  LMQ  PGM0241  PRUEBAS DE CAMBIO DE SIGLO SOBRE    *
004300*                             EL CALCULO DE DIA JULIANO - OK.    *
004400*    20/06/01  HRP  PGM0267  SE SEPARA EL MOTIVO DE NO PAREO     *
004500*                             DE DIAN Y DE CONTABLE.             *
004600*    11/04/03  JCA  PGM0289  LA PASADA DE DOCUMENTO EXACTO       *
004700*                             ADMITE VARIOS MOVIMIENTOS POR      *
004800*                             CADA FACTURA; LA DE SIMILITUD      *
004900*                             TOMA EL MEJOR CANDIDATO, NO EL     *
005000*                             PRIMERO QUE SUPERE EL UMBRAL.      *
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS DIGITO-VALIDO IS '0' THRU '9'
005600     UPSI-0 ON  STATUS IS MODO-DIAGNOSTICO-ACTIVO
005700            OFF STATUS IS MODO-DIAGNOSTICO-INACTIVO.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT DIANLIM   ASSIGN TO DIANLIM
006100            FILE STATUS  IS FS-DIANLIM.
006200
006300     SELECT CTBLIM    ASSIGN TO CTBLIM
006400            FILE STATUS  IS FS-CTBLIM.
006500
006600     SELECT PAREOSAL  ASSIGN TO PAREOSAL
006700            FILE STATUS  IS FS-PAREOSAL.
006800
006900     SELECT NOPARSAL  ASSIGN TO NOPARSAL
007000            FILE STATUS  IS FS-NOPARSAL.
007100
007200     SELECT PAREOFIN  ASSIGN TO PAREOFIN
007300            FILE STATUS  IS FS-PAREOFIN.
007400
007500     SELECT NOPARFIN  ASSIGN TO NOPARFIN
007600            FILE STATUS  IS FS-NOPARFIN.
007700
007800     SELECT WORK-PAREO ASSIGN TO WPAREO.
007900
008000     SELECT WORK-NOPAR ASSIGN TO WNOPAR.
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  DIANLIM
008400     LABEL RECORD IS STANDARD
008500     VALUE OF FILE-ID IS "DIANLIM.DAT".
008600 01  REG-DIANL.
008700     03  DL-FOLIO             PIC X(20).
008800     03  DL-FECHA-EMISION     PIC 9(8).
008900     03  DL-VALOR-TOTAL       PIC S9(13)V99.
009000     03  DL-DESCRIPCION       PIC X(120).
009100     03  DL-TIPO-DOCUMENTO    PIC X(30).
009200     03  DL-IND-CRITICO       PIC X(1).
009300     03  FILLER               PIC X(6).
009400
009500 FD  CTBLIM
009600     LABEL RECORD IS STANDARD
009700     VALUE OF FILE-ID IS "CTBLIM.DAT".
009800 01  REG-CTBL.
009900     03  CL-NUMERO-DOCUMENTO  PIC X(20).
010000     03  CL-FECHA-MOVIM       PIC 9(8).
010100     03  CL-VALOR             PIC S9(13)V99.
010200     03  CL-DESCRIPCION       PIC X(120).
010300     03  CL-CUENTA-CONTABLE   PIC X(10).
010400     03  CL-CENTRO-COSTO      PIC X(10).
010500     03  CL-IND-CRITICO       PIC X(1).
010600     03  FILLER               PIC X(9).
010700
010800 FD  PAREOSAL
010900     LABEL RECORD IS STANDARD
011000     VALUE OF FILE-ID IS "PAREOSAL.DAT".
011100 01  REG-PAREO.
011200     03  M-FOLIO-DIAN         PIC X(20).
011300     03  M-FECHA-DIAN         PIC 9(8).
011400     03  M-VALOR-DIAN         PIC S9(13)V99.
011500     03  M-DESC-DIAN          PIC X(120).
011600     03  M-TIPO-DOC-DIAN      PIC X(30).
011700     03  M-NUM-DOC-CRUCE      PIC X(20).
011800     03  M-FECHA-CONTABLE     PIC 9(8).
011900     03  M-VALOR-CONTABLE     PIC S9(13)V99.
012000     03  M-DESC-CONTABLE      PIC X(120).
012100     03  M-CUENTA-CONTABLE    PIC X(10).
012200     03  M-DIF-VALOR          PIC S9(13)V99.
012300     03  M-DIF-FECHA          PIC S9(5).
012400     03  M-ESTADO-VALIDACION  PIC X(10).
012500     03  M-TIPO-COINCIDENCIA  PIC X(20).
012600     03  M-NIVEL-CONFIANZA    PIC 9V99.
012700     03  FILLER               PIC X(103).
012800
012900 FD  NOPARSAL
013000     LABEL RECORD IS STANDARD
013100     VALUE OF FILE-ID IS "NOPARSAL.DAT".
013200 01  REG-NOPAR.
013300     03  N-FOLIO-DIAN         PIC X(20).
013400     03  N-FECHA-DIAN         PIC 9(8).
013500     03  N-VALOR-DIAN         PIC S9(13)V99.
013600     03  N-DESC-DIAN          PIC X(120).
013700     03  N-TIPO-DOC-DIAN      PIC X(30).
013800     03  N-NUM-DOC-CRUCE      PIC X(20).
013900     03  N-FECHA-CONTABLE     PIC 9(8).
014000     03  N-VALOR-CONTABLE     PIC S9(13)V99.
014100     03  N-DESC-CONTABLE      PIC X(120).
014200     03  N-CUENTA-CONTABLE    PIC X(10).
014300     03  N-MOTIVO             PIC X(60).
014400     03  N-ORIGEN             PIC X(8).
014500     03  FILLER               PIC X(16).
014600
014700 FD  PAREOFIN
014800     LABEL RECORD IS STANDARD
014900     VALUE OF FILE-ID IS "PAREOFIN.DAT".
015000 01  REG-PAREO-FIN.
015100     03  MF-FOLIO-DIAN        PIC X(20).
015200     03  MF-FECHA-DIAN        PIC 9(8).
015300     03  MF-VALOR-DIAN        PIC S9(13)V99.
015400     03  MF-DESC-DIAN         PIC X(120).
015500     03  MF-TIPO-DOC-DIAN     PIC X(30).
015600     03  MF-NUM-DOC-CRUCE     PIC X(20).
015700     03  MF-FECHA-CONTABLE    PIC 9(8).
015800     03  MF-VALOR-CONTABLE    PIC S9(13)V99.
015900     03  MF-DESC-CONTABLE     PIC X(120).
016000     03  MF-CUENTA-CONTABLE   PIC X(10).
016100     03  MF-DIF-VALOR         PIC S9(13)V99.
016200     03  MF-DIF-FECHA         PIC S9(5).
016300     03  MF-ESTADO-VALIDACION PIC X(10).
016400     03  MF-TIPO-COINCIDENCIA PIC X(20).
016500     03  MF-NIVEL-CONFIANZA   PIC 9V99.
016600     03  FILLER               PIC X(103).
016700
016800 FD  NOPARFIN
016900     LABEL RECORD IS STANDARD
017000     VALUE OF FILE-ID IS "NOPARFIN.DAT".
017100 01  REG-NOPAR-FIN.
017200     03  NF-FOLIO-DIAN        PIC X(20).
017300     03  NF-FECHA-DIAN        PIC 9(8).
017400     03  NF-VALOR-DIAN        PIC S9(13)V99.
017500     03  NF-DESC-DIAN         PIC X(120).
017600     03  NF-TIPO-DOC-DIAN     PIC X(30).
017700     03  NF-NUM-DOC-CRUCE     PIC X(20).
017800     03  NF-FECHA-CONTABLE    PIC 9(8).
017900     03  NF-VALOR-CONTABLE    PIC S9(13)V99.
018000     03  NF-DESC-CONTABLE     PIC X(120).
018100     03  NF-CUENTA-CONTABLE   PIC X(10).
018200     03  NF-MOTIVO            PIC X(60).
018300     03  NF-ORIGEN            PIC X(8).
018400     03  FILLER               PIC X(16).
018500
018600 SD  WORK-PAREO.
018700 01  REG-WORK-PAREO.
018800     03  WP-FOLIO-DIAN        PIC X(20).
018900     03  WP-FECHA-DIAN        PIC 9(8).
019000     03  WP-VALOR-DIAN        PIC S9(13)V99.
019100     03  WP-DESC-DIAN         PIC X(120).
019200     03  WP-TIPO-DOC-DIAN     PIC X(30).
019300     03  WP-NUM-DOC-CRUCE     PIC X(20).
019400     03  WP-FECHA-CONTABLE    PIC 9(8).
019500     03  WP-VALOR-CONTABLE    PIC S9(13)V99.
019600     03  WP-DESC-CONTABLE     PIC X(120).
019700     03  WP-CUENTA-CONTABLE   PIC X(10).
019800     03  WP-DIF-VALOR         PIC S9(13)V99.
019900     03  WP-DIF-FECHA         PIC S9(5).
020000     03  WP-ESTADO-VALIDACION PIC X(10).
020100     03  WP-TIPO-COINCIDENCIA PIC X(20).
020200     03  WP-NIVEL-CONFIANZA   PIC 9V99.
020300     03  FILLER               PIC X(103).
020400
020500 SD  WORK-NOPAR.
020600 01  REG-WORK-NOPAR.
020700     03  WN-FOLIO-DIAN        PIC X(20).
020800     03  WN-FECHA-DIAN        PIC 9(8).
020900     03  WN-VALOR-DIAN        PIC S9(13)V99.
021000     03  WN-DESC-DIAN         PIC X(120).
021100     03  WN-TIPO-DOC-DIAN     PIC X(30).
021200     03  WN-NUM-DOC-CRUCE     PIC X(20).
021300     03  WN-FECHA-CONTABLE    PIC 9(8).
021400     03  WN-VALOR-CONTABLE    PIC S9(13)V99.
021500     03  WN-DESC-CONTABLE     PIC X(120).
021600     03  WN-CUENTA-CONTABLE   PIC X(10).
021700     03  WN-MOTIVO            PIC X(60).
021800     03  WN-ORIGEN            PIC X(8).
021900     03  FILLER               PIC X(16).
022000*****************************************************************
022100 WORKING-STORAGE SECTION.
022200*----------- INTERRUPTORES Y STATUS DE ARCHIVO ------------------
022300 77  FS-DIANLIM              PIC XX     VALUE SPACES.
022400 77  FS-CTBLIM               PIC XX     VALUE SPACES.
022500 77  FS-PAREOSAL             PIC XX     VALUE SPACES.
022600 77  FS-NOPARSAL             PIC XX     VALUE SPACES.
022700 77  FS-PAREOFIN             PIC XX     VALUE SPACES.
022800 77  FS-NOPARFIN             PIC XX     VALUE SPACES.
022900
023000 77  WS-FIN-DIAN             PIC X      VALUE 'N'.
023100     88  DIAN-SIN-MAS-REGISTROS          VALUE 'S'.
023200 77  WS-FIN-CTB              PIC X      VALUE 'N'.
023300     88  CTB-SIN-MAS-REGISTROS           VALUE 'S'.
023400
023500 77  WS-DIANLIM-ABIERTO      PIC X      VALUE 'N'.
023600 77  WS-CTBLIM-ABIERTO       PIC X      VALUE 'N'.
023700
023800 77  WS-ENCONTRO-DOC          PIC X     VALUE 'N'.
023900 77  WS-TIPO-ENCONTRADO       PIC X(20) VALUE SPACES.
024000 77  WS-NIVEL-ENCONTRADO      PIC 9V99  VALUE ZERO.
024100*----------- TABLAS EN MEMORIA (CARGA DE CAUSA01) -----------------
024200 77  WS-TOPE-TABLA            PIC 9(5)   COMP VALUE 3000.
024300 77  WS-DIAN-CARGADOS         PIC 9(5)   COMP VALUE ZERO.
024400 77  WS-CTB-CARGADOS          PIC 9(5)   COMP VALUE ZERO.
024500 77  WS-SUB-DIAN              PIC 9(5)   COMP VALUE ZERO.
024600 77  WS-SUB-CTB               PIC 9(5)   COMP VALUE ZERO.
024700
024800 01  TABLA-DIAN.
024900     03  TAB-DIAN OCCURS 3000 TIMES
025000                  INDEXED BY IX-DIAN.
025100         05  TD-FOLIO          PIC X(20).
025200         05  TD-FECHA          PIC 9(8).
025300         05  TD-VALOR          PIC S9(13)V99.
025400         05  TD-DESCRIPCION    PIC X(120).
025500         05  TD-TIPO-DOC       PIC X(30).
025600         05  TD-IND-CRITICO    PIC X.
025700         05  TD-USADO          PIC X.
025800
025900 01  TABLA-DIAN-FECHAS REDEFINES TABLA-DIAN.
026000     03  TDF-ENTRADA OCCURS 3000 TIMES.
026100         05  TDF-FOLIO-FECHA   PIC X(28).
026200         05  FILLER            PIC X(167).
026300
026400 01  TABLA-CTB.
026500     03  TAB-CTB OCCURS 3000 TIMES
026600                 INDEXED BY IX-CTB.
026700         05  TC-DOCUMENTO      PIC X(20).
026800         05  TC-FECHA          PIC 9(8).
026900         05  TC-VALOR          PIC S9(13)V99.
027000         05  TC-DESCRIPCION    PIC X(120).
027100         05  TC-CUENTA         PIC X(10).
027200         05  TC-CENTRO         PIC X(10).
027300         05  TC-IND-CRITICO    PIC X.
027400         05  TC-USADO          PIC X.
027500*----------- COMPARACION DE VALOR Y FECHA (PASADA 2) --------------
027600 77  WS-TOLERANCIA-RELATIVA   PIC 9V99      VALUE 0.05.
027700 77  WS-TOLERANCIA-FECHA      PIC S9(5)     COMP VALUE 3.
027800 77  WS-VALOR-COINCIDE        PIC X         VALUE 'N'.
027900     88  VALOR-SI-COINCIDE                  VALUE 'S'.
028000 77  WS-FECHA-COINCIDE        PIC X         VALUE 'N'.
028100     88  FECHA-SI-COINCIDE                  VALUE 'S'.
028200 77  WS-LIMITE-INFERIOR       PIC S9(13)V99 VALUE ZERO.
028300 77  WS-LIMITE-SUPERIOR       PIC S9(13)V99 VALUE ZERO.
028400 77  WS-VALOR-DIF             PIC S9(13)V99 VALUE ZERO.
028500 77  WS-VALOR-DIF-ABS         PIC S9(13)V99 VALUE ZERO.
028600 77  WS-VALOR-MAYOR           PIC S9(13)V99 VALUE ZERO.
028700 77  WS-VALOR-CTB-ABS         PIC S9(13)V99 VALUE ZERO.
028800 77  WS-PORC-DIF              PIC 9V9999    VALUE ZERO.
028900 77  WS-DIAS-DIF              PIC S9(5)     COMP VALUE ZERO.
029000 77  WS-DIAS-DIF-ABS          PIC S9(5)     COMP VALUE ZERO.
029100*----------- DIA JULIANO (PARA RESTAR FECHAS) ----------------------
029200 01  WS-FECHA-DESCOMP.
029300     03  WS-FD-DIA            PIC 99.
029400     03  WS-FD-MES            PIC 99.
029500     03  WS-FD-ANIO           PIC 9(4).
029600
029700 01  WS-FECHA-NUMERICA REDEFINES WS-FECHA-DESCOMP.
029800     03  WS-FD-VALOR          PIC 9(8).
029900
030000 77  WS-FECHA-ENTRADA         PIC 9(8)   VALUE ZERO.
030100 77  WS-JULIANO-SALIDA        PIC 9(7)   COMP VALUE ZERO.
030200 77  WS-JULIANO-A             PIC 9(7)   COMP VALUE ZERO.
030300 77  WS-JULIANO-B             PIC 9(7)   COMP VALUE ZERO.
030400 77  WS-ACUM-MESES            PIC 9(3)   COMP VALUE ZERO.
030500 77  WS-IDX-MES               PIC 99     COMP VALUE ZERO.
030600 77  WS-ANIO-MENOS-1          PIC 9(4)   COMP VALUE ZERO.
030700 77  WS-DIVISOR-4             PIC 9(4)   COMP VALUE ZERO.
030800 77  WS-DIVISOR-100           PIC 9(4)   COMP VALUE ZERO.
030900 77  WS-DIVISOR-400           PIC 9(4)   COMP VALUE ZERO.
031000 77  WS-TEMP-DIV              PIC 9(4)   COMP VALUE ZERO.
031100 77  WS-TEMP-REM              PIC 9(4)   COMP VALUE ZERO.
031200 77  WS-BISIESTO              PIC X      VALUE 'N'.
031300     88  ANIO-BISIESTO                   VALUE 'S'.
031400
031500 01  TABLA-DIAS-MES.
031600     03  WS-DIAS-MES OCCURS 12 TIMES PIC 9(2) VALUE ZERO.
031700*----------- EVALUACION DEL PAREO (PASADA RESULTADOS) -------------
031800 77  WS-DV                    PIC S9(13)V99 VALUE ZERO.
031900 77  WS-DF                    PIC S9(5)     COMP VALUE ZERO.
032000*----------- SIMILITUD DE TEXTO (PASADA 3 - HISTOGRAMA) -----------
032100 77  WS-ALFABETO              PIC X(26) VALUE
032200     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
032300 77  WS-SIM-TEXTO-A           PIC X(120) VALUE SPACES.
032400 77  WS-SIM-TEXTO-B           PIC X(120) VALUE SPACES.
032500 77  WS-SIM-LARGO-A           PIC 9(3)   COMP VALUE ZERO.
032600 77  WS-SIM-LARGO-B           PIC 9(3)   COMP VALUE ZERO.
032700 77  WS-SIM-SUMA-LARGOS       PIC 9(3)   COMP VALUE ZERO.
032800 77  WS-SIM-COMUNES           PIC 9(3)   COMP VALUE ZERO.
032900 77  WS-SIM-RATIO             PIC 9V99      VALUE ZERO.
033000 77  WS-SIM-MEJOR-RATIO       PIC 9V99      VALUE ZERO.
033100 77  WS-SIM-MEJOR-SUB         PIC 9(5)   COMP VALUE ZERO.
033200 77  WS-TOLERANCIA-SIMILITUD  PIC 9V99      VALUE 0.70.
033300 77  WS-SIM-LETRA             PIC X.
033400 77  WS-SIM-POS-B             PIC 9(3)   COMP VALUE ZERO.
033500 77  WS-SIM-POS-ALFA          PIC 99     COMP VALUE ZERO.
033600 77  WS-SIM-CODIGO            PIC 9(3)   COMP VALUE ZERO.
033700
033800 01  WS-HISTOGRAMA-A.
033900     03  WS-HA-LETRA OCCURS 27 TIMES PIC 9(3) VALUE ZERO.
034000
034100 01  WS-HISTOGRAMA-B REDEFINES WS-HISTOGRAMA-A.
034200     03  WS-HB-LETRA OCCURS 27 TIMES PIC 9(3).
034300*----------- CONTADORES DE CRUCE (COMP) ----------------------------
034400 77  WS-PAREOS-DOCUMENTO      PIC 9(7)   COMP VALUE ZERO.
034500 77  WS-PAREOS-VALOR-FECHA    PIC 9(7)   COMP VALUE ZERO.
034600 77  WS-PAREOS-SIMILITUD      PIC 9(7)   COMP VALUE ZERO.
034700 77  WS-NOPAR-DIAN            PIC 9(7)   COMP VALUE ZERO.
034800 77  WS-NOPAR-CTB             PIC 9(7)   COMP VALUE ZERO.
034900
035000 77  FILLER               PIC X(22) VALUE '* FIN   W-S *'.
035100*****************************************************************
035200 PROCEDURE DIVISION.
035300
035400 0000-PRINCIPAL.
035500     PERFORM 1000-ABRIR-ARCHIVOS
035600         THRU 1000-ABRIR-ARCHIVOS-EXIT.
035700
035800     PERFORM 1100-CARGAR-TABLA-DIAN
035900         THRU 1100-CARGAR-TABLA-DIAN-EXIT.
036000
036100     PERFORM 1200-CARGAR-TABLA-CTB
036200         THRU 1200-CARGAR-TABLA-CTB-EXIT.
036300
036400     PERFORM 2000-CASCADA-DOCUMENTO
036500         THRU 2000-CASCADA-DOCUMENTO-EXIT
036600         VARYING WS-SUB-DIAN FROM 1 BY 1
036700         UNTIL WS-SUB-DIAN > WS-DIAN-CARGADOS.
036800
036900     PERFORM 3000-CASCADA-VALOR-FECHA
037000         THRU 3000-CASCADA-VALOR-FECHA-EXIT
037100         VARYING WS-SUB-DIAN FROM 1 BY 1
037200         UNTIL WS-SUB-DIAN > WS-DIAN-CARGADOS.
037300
037400     PERFORM 4000-CASCADA-SIMILITUD
037500         THRU 4000-CASCADA-SIMILITUD-EXIT
037600         VARYING WS-SUB-DIAN FROM 1 BY 1
037700         UNTIL WS-SUB-DIAN > WS-DIAN-CARGADOS.
037800
037900     PERFORM 6000-CONSTRUIR-NO-COINCIDENCIAS
038000         THRU 6000-CONSTRUIR-NO-COINCIDENCIAS-EXIT.
038100
038200     PERFORM 7000-ORDENAR-COINCIDENCIAS
038300         THRU 7000-ORDENAR-COINCIDENCIAS-EXIT.
038400
038500     PERFORM 8000-ORDENAR-NO-COINCIDENCIAS
038600         THRU 8000-ORDENAR-NO-COINCIDENCIAS-EXIT.
038700
038800     PERFORM 9000-FINAL-PROCESO
038900         THRU 9000-FINAL-PROCESO-EXIT.
039000
039100     STOP RUN.
039200
039300*-----------------------------------------------------------------
039400*    ABRE LOS ARCHIVOS DE ENTRADA (DEPURADOS POR CAUSA01) Y LOS
039500*    ARCHIVOS DE TRABAJO SIN ORDENAR.  CARGA LA TABLA DE DIAS
039600*    POR MES QUE USA EL CALCULO DE DIA JULIANO.
039700*-----------------------------------------------------------------
039800 1000-ABRIR-ARCHIVOS.
039900
040000     OPEN INPUT DIANLIM.
040100     IF FS-DIANLIM NOT = '00'
040200         DISPLAY '*** CAUSA05 - NO HAY ARCHIVO DIANLIM - FS='
040300                  FS-DIANLIM
040400         MOVE 16 TO RETURN-CODE
040500         STOP RUN
040600     END-IF.
040700     MOVE 'S' TO WS-DIANLIM-ABIERTO.
040800
040900     OPEN INPUT CTBLIM.
041000     IF FS-CTBLIM NOT = '00'
041100         DISPLAY '*** CAUSA05 - NO HAY ARCHIVO CTBLIM - FS='
041200                  FS-CTBLIM
041300         MOVE 16 TO RETURN-CODE
041400         STOP RUN
041500     END-IF.
041600     MOVE 'S' TO WS-CTBLIM-ABIERTO.
041700
041800     OPEN OUTPUT PAREOSAL.
041900     IF FS-PAREOSAL NOT = '00'
042000         DISPLAY '*** CAUSA05 - NO SE PUDO CREAR PAREOSAL - FS='
042100                  FS-PAREOSAL
042200         MOVE 16 TO RETURN-CODE
042300         STOP RUN
042400     END-IF.
042500
042600     OPEN OUTPUT NOPARSAL.
042700     IF FS-NOPARSAL NOT = '00'
042800         DISPLAY '*** CAUSA05 - NO SE PUDO CREAR NOPARSAL - FS='
042900                  FS-NOPARSAL
043000         MOVE 16 TO RETURN-CODE
043100         STOP RUN
043200     END-IF.
043300
043400     MOVE 31 TO WS-DIAS-MES (1)
043500     MOVE 28 TO WS-DIAS-MES (2)
043600     MOVE 31 TO WS-DIAS-MES (3)
043700     MOVE 30 TO WS-DIAS-MES (4)
043800     MOVE 31 TO WS-DIAS-MES (5)
043900     MOVE 30 TO WS-DIAS-MES (6)
044000     MOVE 31 TO WS-DIAS-MES (7)
044100     MOVE 31 TO WS-DIAS-MES (8)
044200     MOVE 30 TO WS-DIAS-MES (9)
044300     MOVE 31 TO WS-DIAS-MES (10)
044400     MOVE 30 TO WS-DIAS-MES (11)
044500     MOVE 31 TO WS-DIAS-MES (12)
044600
044700 1000-ABRIR-ARCHIVOS-EXIT.
044800     EXIT.
044900
045000*-----------------------------------------------------------------
045100*    CARGA TODAS LAS FACTURAS DIAN DEPURADAS EN LA TABLA EN
045200*    MEMORIA PARA QUE LAS TRES PASADAS LA RECORRAN SIN VOLVER
045300*    A LEER EL ARCHIVO.
045400*-----------------------------------------------------------------
045500 1100-CARGAR-TABLA-DIAN.
045600
045700     MOVE 'N' TO WS-FIN-DIAN.
045800
045900 1100-LEER-DIAN.
046000     READ DIANLIM INTO REG-DIANL
046100         AT END
046200             SET DIAN-SIN-MAS-REGISTROS TO TRUE
046300             GO TO 1100-CARGAR-TABLA-DIAN-FIN
046400     END-READ.
046500
046600     IF WS-DIAN-CARGADOS < WS-TOPE-TABLA
046700         ADD 1 TO WS-DIAN-CARGADOS
046800         MOVE DL-FOLIO          TO TD-FOLIO (WS-DIAN-CARGADOS)
046900         MOVE DL-FECHA-EMISION  TO TD-FECHA (WS-DIAN-CARGADOS)
047000         MOVE DL-VALOR-TOTAL    TO TD-VALOR (WS-DIAN-CARGADOS)
047100         MOVE DL-DESCRIPCION    TO TD-DESCRIPCION (WS-DIAN-CARGADOS)
047200         MOVE DL-TIPO-DOCUMENTO TO TD-TIPO-DOC (WS-DIAN-CARGADOS)
047300         MOVE DL-IND-CRITICO    TO TD-IND-CRITICO (WS-DIAN-CARGADOS)
047400         MOVE 'N'               TO TD-USADO (WS-DIAN-CARGADOS)
047500     END-IF.
047600
047700     GO TO 1100-LEER-DIAN.
047800
047900 1100-CARGAR-TABLA-DIAN-FIN.
048000     IF MODO-DIAGNOSTICO-ACTIVO
048100         DISPLAY 'CAUSA05 - FOLIO+FECHA PRIMERA FACTURA = '
048200                  TDF-FOLIO-FECHA (1)
048300     END-IF.
048400
048500 1100-CARGAR-TABLA-DIAN-EXIT.
048600     EXIT.
048700
048800*-----------------------------------------------------------------
048900*    CARGA TODOS LOS MOVIMIENTOS CONTABLES DEPURADOS EN LA TABLA
049000*    EN MEMORIA.
049100*-----------------------------------------------------------------
049200 1200-CARGAR-TABLA-CTB.
049300
049400     MOVE 'N' TO WS-FIN-CTB.
049500
049600 1200-LEER-CTB.
049700     READ CTBLIM INTO REG-CTBL
049800         AT END
049900             SET CTB-SIN-MAS-REGISTROS TO TRUE
050000             GO TO 1200-CARGAR-TABLA-CTB-EXIT
050100     END-READ.
050200
050300     IF WS-CTB-CARGADOS < WS-TOPE-TABLA
050400         ADD 1 TO WS-CTB-CARGADOS
050500         MOVE CL-NUMERO-DOCUMENTO TO TC-DOCUMENTO (WS-CTB-CARGADOS)
050600         MOVE CL-FECHA-MOVIM      TO TC-FECHA (WS-CTB-CARGADOS)
050700         MOVE CL-VALOR            TO TC-VALOR (WS-CTB-CARGADOS)
050800         MOVE CL-DESCRIPCION      TO TC-DESCRIPCION (WS-CTB-CARGADOS)
050900         MOVE CL-CUENTA-CONTABLE  TO TC-CUENTA (WS-CTB-CARGADOS)
051000         MOVE CL-CENTRO-COSTO     TO TC-CENTRO (WS-CTB-CARGADOS)
051100         MOVE CL-IND-CRITICO      TO TC-IND-CRITICO (WS-CTB-CARGADOS)
051200         MOVE 'N'                 TO TC-USADO (WS-CTB-CARGADOS)
051300     END-IF.
051400
051500     GO TO 1200-LEER-CTB.
051600
051700 1200-CARGAR-TABLA-CTB-EXIT.
051800     EXIT.
051900
052000*-----------------------------------------------------------------
052100*    PASADA 1 - DOCUMENTO EXACTO.  SI EL FOLIO DIAN ES IGUAL AL
052200*    NUMERO DE DOCUMENTO CONTABLE Y EL MOVIMIENTO NO HA SIDO
052300*    USADO, SE CONSIDERA PAREO PERFECTO (SCORE 1.00).  UNA SOLA
052400*    FACTURA PUEDE QUEDAR PAREADA CONTRA VARIOS MOVIMIENTOS.
052500*-----------------------------------------------------------------
052600 2000-CASCADA-DOCUMENTO.
052700
052800     IF TD-USADO (WS-SUB-DIAN) = 'S'
052900         GO TO 2000-CASCADA-DOCUMENTO-EXIT
053000     END-IF.
053100
053200     MOVE 'N' TO WS-ENCONTRO-DOC.
053300
053400     PERFORM 2050-BUSCAR-DOCUMENTO-CTB
053500         THRU 2050-BUSCAR-DOCUMENTO-CTB-EXIT
053600         VARYING WS-SUB-CTB FROM 1 BY 1
053700         UNTIL WS-SUB-CTB > WS-CTB-CARGADOS.
053800
053900     IF WS-ENCONTRO-DOC = 'S'
054000         MOVE 'S' TO TD-USADO (WS-SUB-DIAN)
054100     END-IF.
054200
054300 2000-CASCADA-DOCUMENTO-EXIT.
054400     EXIT.
054500
054600 2050-BUSCAR-DOCUMENTO-CTB.
054700
054800     IF TC-USADO (WS-SUB-CTB) = 'N'
054900         AND TD-FOLIO (WS-SUB-DIAN) = TC-DOCUMENTO (WS-SUB-CTB)
055000         MOVE 'S' TO TC-USADO (WS-SUB-CTB)
055100         MOVE 'S' TO WS-ENCONTRO-DOC
055200         MOVE 'EXACT-DOCUMENT' TO WS-TIPO-ENCONTRADO
055300         MOVE 1.00 TO WS-NIVEL-ENCONTRADO
055400         PERFORM 5000-CONSTRUIR-COINCIDENCIAS
055500             THRU 5000-CONSTRUIR-COINCIDENCIAS-EXIT
055600         ADD 1 TO WS-PAREOS-DOCUMENTO
055700     END-IF.
055800
055900 2050-BUSCAR-DOCUMENTO-CTB-EXIT.
056000     EXIT.
056100
056200*-----------------------------------------------------------------
056300*    PASADA 2 - VALOR Y FECHA CON TOLERANCIA.  SOLO CONSIDERA
056400*    LAS FACTURAS QUE NO QUEDARON PAREADAS EN LA PASADA 1 Y QUE
056500*    NO TIENEN CAMPOS CRITICOS FALTANTES.
056600*-----------------------------------------------------------------
056700 3000-CASCADA-VALOR-FECHA.
056800
056900     IF TD-USADO (WS-SUB-DIAN) = 'S'
057000         GO TO 3000-CASCADA-VALOR-FECHA-EXIT
057100     END-IF.
057200     IF TD-IND-CRITICO (WS-SUB-DIAN) = 'N'
057300         GO TO 3000-CASCADA-VALOR-FECHA-EXIT
057400     END-IF.
057500
057600     PERFORM 3050-BUSCAR-VALOR-FECHA-CTB
057700         THRU 3050-BUSCAR-VALOR-FECHA-CTB-EXIT
057800         VARYING WS-SUB-CTB FROM 1 BY 1
057900         UNTIL WS-SUB-CTB > WS-CTB-CARGADOS.
058000
058100 3000-CASCADA-VALOR-FECHA-EXIT.
058200     EXIT.
058300
058400 3050-BUSCAR-VALOR-FECHA-CTB.
058500
058600     IF TC-USADO (WS-SUB-CTB) = 'N'
058700         AND TC-IND-CRITICO (WS-SUB-CTB) = 'S'
058800         PERFORM 3100-VERIFICAR-VALOR
058900             THRU 3100-VERIFICAR-VALOR-EXIT
059000         IF VALOR-SI-COINCIDE
059100             PERFORM 3200-VERIFICAR-FECHA
059200                 THRU 3200-VERIFICAR-FECHA-EXIT
059300             MOVE 'S' TO TD-USADO (WS-SUB-DIAN)
059400             MOVE 'S' TO TC-USADO (WS-SUB-CTB)
059500             IF FECHA-SI-COINCIDE
059600                 MOVE 0.80 TO WS-NIVEL-ENCONTRADO
059700             ELSE
059800                 MOVE 0.60 TO WS-NIVEL-ENCONTRADO
059900             END-IF
060000             MOVE 'VALUE-DATE' TO WS-TIPO-ENCONTRADO
060100             PERFORM 5000-CONSTRUIR-COINCIDENCIAS
060200                 THRU 5000-CONSTRUIR-COINCIDENCIAS-EXIT
060300             ADD 1 TO WS-PAREOS-VALOR-FECHA
060400             GO TO 3000-CASCADA-VALOR-FECHA-EXIT
060500         END-IF
060600     END-IF.
060700
060800 3050-BUSCAR-VALOR-FECHA-CTB-EXIT.
060900     EXIT.
061000
061100*-----------------------------------------------------------------
061200*    VERIFICA SI EL VALOR DEL MOVIMIENTO CONTABLE EN TURNO CAE
061300*    DENTRO DE LA VENTANA DEL 90% AL 110% DEL VALOR DE LA
061400*    FACTURA Y SI LA DIFERENCIA RELATIVA NO PASA DEL 5% DEL
061500*    MAYOR DE LOS DOS VALORES.  DOS VALORES EN CERO SE
061600*    CONSIDERAN IGUALES; UN CERO CONTRA UN VALOR DISTINTO DE
061700*    CERO NUNCA COINCIDE.
061800*-----------------------------------------------------------------
061900 3100-VERIFICAR-VALOR.
062000
062100     MOVE 'N' TO WS-VALOR-COINCIDE.
062200
062300     IF TD-VALOR (WS-SUB-DIAN) = ZERO
062400         AND TC-VALOR (WS-SUB-CTB) = ZERO
062500         MOVE 'S' TO WS-VALOR-COINCIDE
062600         GO TO 3100-VERIFICAR-VALOR-EXIT
062700     END-IF.
062800
062900     IF TD-VALOR (WS-SUB-DIAN) = ZERO
063000         OR TC-VALOR (WS-SUB-CTB) = ZERO
063100         GO TO 3100-VERIFICAR-VALOR-EXIT
063200     END-IF.
063300
063400     COMPUTE WS-LIMITE-INFERIOR ROUNDED =
063500         TD-VALOR (WS-SUB-DIAN) * 0.90.
063600     COMPUTE WS-LIMITE-SUPERIOR ROUNDED =
063700         TD-VALOR (WS-SUB-DIAN) * 1.10.
063800     IF TC-VALOR (WS-SUB-CTB) < WS-LIMITE-INFERIOR
063900         OR TC-VALOR (WS-SUB-CTB) > WS-LIMITE-SUPERIOR
064000         GO TO 3100-VERIFICAR-VALOR-EXIT
064100     END-IF.
064200
064300     COMPUTE WS-VALOR-DIF =
064400         TD-VALOR (WS-SUB-DIAN) - TC-VALOR (WS-SUB-CTB).
064500     IF WS-VALOR-DIF < ZERO
064600         COMPUTE WS-VALOR-DIF-ABS = WS-VALOR-DIF * -1
064700     ELSE
064800         MOVE WS-VALOR-DIF TO WS-VALOR-DIF-ABS
064900     END-IF.
065000
065100     IF TD-VALOR (WS-SUB-DIAN) < ZERO
065200         COMPUTE WS-VALOR-MAYOR = TD-VALOR (WS-SUB-DIAN) * -1
065300     ELSE
065400         MOVE TD-VALOR (WS-SUB-DIAN) TO WS-VALOR-MAYOR
065500     END-IF.
065600     IF TC-VALOR (WS-SUB-CTB) < ZERO
065700         COMPUTE WS-VALOR-CTB-ABS = TC-VALOR (WS-SUB-CTB) * -1
065800     ELSE
065900         MOVE TC-VALOR (WS-SUB-CTB) TO WS-VALOR-CTB-ABS
066000     END-IF.
066100     IF WS-VALOR-CTB-ABS > WS-VALOR-MAYOR
066200         MOVE WS-VALOR-CTB-ABS TO WS-VALOR-MAYOR
066300     END-IF.
066400
066500     IF WS-VALOR-MAYOR > ZERO
066600         COMPUTE WS-PORC-DIF ROUNDED =
066700             WS-VALOR-DIF-ABS / WS-VALOR-MAYOR
066800         IF WS-PORC-DIF NOT > WS-TOLERANCIA-RELATIVA
066900             MOVE 'S' TO WS-VALOR-COINCIDE
067000         END-IF
067100     END-IF.
067200
067300 3100-VERIFICAR-VALOR-EXIT.
067400     EXIT.
067500
067600*-----------------------------------------------------------------
067700*    CALCULA LA DIFERENCIA DE FECHA (EN DIAS) ENTRE LA FACTURA Y
067800*    EL MOVIMIENTO EN TURNO, USANDO EL DIA JULIANO DE CADA UNA.
067900*    UNA FECHA FALTANTE EN CUALQUIERA DE LOS DOS LADOS HACE QUE
068000*    LA PRUEBA DE FECHA FALLE.
068100*-----------------------------------------------------------------
068200 3200-VERIFICAR-FECHA.
068300
068400     MOVE 'N' TO WS-FECHA-COINCIDE.
068500
068600     IF TD-FECHA (WS-SUB-DIAN) = ZERO
068700         OR TC-FECHA (WS-SUB-CTB) = ZERO
068800         GO TO 3200-VERIFICAR-FECHA-EXIT
068900     END-IF.
069000
069100     MOVE TD-FECHA (WS-SUB-DIAN) TO WS-FECHA-ENTRADA.
069200     PERFORM 5300-CALCULAR-DIA-JULIANO
069300         THRU 5300-CALCULAR-DIA-JULIANO-EXIT.
069400     MOVE WS-JULIANO-SALIDA TO WS-JULIANO-A.
069500
069600     MOVE TC-FECHA (WS-SUB-CTB) TO WS-FECHA-ENTRADA.
069700     PERFORM 5300-CALCULAR-DIA-JULIANO
069800         THRU 5300-CALCULAR-DIA-JULIANO-EXIT.
069900     MOVE WS-JULIANO-SALIDA TO WS-JULIANO-B.
070000
070100     COMPUTE WS-DIAS-DIF = WS-JULIANO-A - WS-JULIANO-B.
070200     IF WS-DIAS-DIF < ZERO
070300         COMPUTE WS-DIAS-DIF-ABS = WS-DIAS-DIF * -1
070400     ELSE
070500         MOVE WS-DIAS-DIF TO WS-DIAS-DIF-ABS
070600     END-IF.
070700
070800     IF WS-DIAS-DIF-ABS NOT > WS-TOLERANCIA-FECHA
070900         MOVE 'S' TO WS-FECHA-COINCIDE
071000     END-IF.
071100
071200 3200-VERIFICAR-FECHA-EXIT.
071300     EXIT.
071400
071500*-----------------------------------------------------------------
071600*    PASADA 3 - SIMILITUD DE TEXTO.  SOLO ENTRAN LAS FACTURAS
071700*    QUE NO PAREARON EN LAS DOS PASADAS ANTERIORES Y QUE TIENEN
071800*    DESCRIPCION.  SE BUSCA EL MEJOR CANDIDATO ENTRE TODOS LOS
071900*    MOVIMIENTOS LIBRES, NO EL PRIMERO QUE SUPERE EL UMBRAL.
072000*-----------------------------------------------------------------
072100 4000-CASCADA-SIMILITUD.
072200
072300     IF TD-USADO (WS-SUB-DIAN) = 'S'
072400         GO TO 4000-CASCADA-SIMILITUD-EXIT
072500     END-IF.
072600     IF TD-DESCRIPCION (WS-SUB-DIAN) = SPACES
072700         GO TO 4000-CASCADA-SIMILITUD-EXIT
072800     END-IF.
072900
073000     MOVE ZERO TO WS-SIM-MEJOR-RATIO.
073100     MOVE ZERO TO WS-SIM-MEJOR-SUB.
073200
073300     PERFORM 4050-BUSCAR-MEJOR-SIMILITUD
073400         THRU 4050-BUSCAR-MEJOR-SIMILITUD-EXIT
073500         VARYING WS-SUB-CTB FROM 1 BY 1
073600         UNTIL WS-SUB-CTB > WS-CTB-CARGADOS.
073700
073800     IF WS-SIM-MEJOR-SUB > ZERO
073900         AND WS-SIM-MEJOR-RATIO NOT < WS-TOLERANCIA-SIMILITUD
074000         MOVE WS-SIM-MEJOR-SUB TO WS-SUB-CTB
074100         MOVE 'S' TO TD-USADO (WS-SUB-DIAN)
074200         MOVE 'S' TO TC-USADO (WS-SUB-CTB)
074300         MOVE WS-SIM-MEJOR-RATIO TO WS-NIVEL-ENCONTRADO
074400         MOVE 'SIMILARITY' TO WS-TIPO-ENCONTRADO
074500         PERFORM 5000-CONSTRUIR-COINCIDENCIAS
074600             THRU 5000-CONSTRUIR-COINCIDENCIAS-EXIT
074700         ADD 1 TO WS-PAREOS-SIMILITUD
074800     END-IF.
074900
075000 4000-CASCADA-SIMILITUD-EXIT.
075100     EXIT.
075200
075300 4050-BUSCAR-MEJOR-SIMILITUD.
075400
075500     IF TC-USADO (WS-SUB-CTB) = 'N'
075600         AND TC-DESCRIPCION (WS-SUB-CTB) NOT = SPACES
075700         MOVE TD-DESCRIPCION (WS-SUB-DIAN) TO WS-SIM-TEXTO-A
075800         MOVE TC-DESCRIPCION (WS-SUB-CTB)  TO WS-SIM-TEXTO-B
075900         PERFORM 4100-CALCULAR-SIMILITUD
076000             THRU 4100-CALCULAR-SIMILITUD-EXIT
076100         IF WS-SIM-RATIO > WS-SIM-MEJOR-RATIO
076200             MOVE WS-SIM-RATIO TO WS-SIM-MEJOR-RATIO
076300             MOVE WS-SUB-CTB   TO WS-SIM-MEJOR-SUB
076400         END-IF
076500     END-IF.
076600
076700 4050-BUSCAR-MEJOR-SIMILITUD-EXIT.
076800     EXIT.
076900
077000*-----------------------------------------------------------------
077100*    SACA EL HISTOGRAMA DE LETRAS A-Z DE CADA DESCRIPCION (SIN
077200*    DISTINGUIR MAYUSCULA DE MINUSCULA) Y CUENTA CUANTAS LETRAS
077300*    COMUNES HAY.  EL RATIO ES DOS VECES LAS COMUNES SOBRE LA
077400*    SUMA DE LOS DOS LARGOS (AGREGADO 21/11/88 - PGM0077).
077500*-----------------------------------------------------------------
077600 4100-CALCULAR-SIMILITUD.
077700
077800     PERFORM 4105-LIMPIAR-HISTOGRAMA
077900         THRU 4105-LIMPIAR-HISTOGRAMA-EXIT
078000         VARYING WS-SIM-POS-B FROM 1 BY 1 UNTIL WS-SIM-POS-B > 27.
078100
078200     INSPECT WS-SIM-TEXTO-A CONVERTING
078300         'abcdefghijklmnopqrstuvwxyz' TO
078400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
078500     INSPECT WS-SIM-TEXTO-B CONVERTING
078600         'abcdefghijklmnopqrstuvwxyz' TO
078700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
078800
078900     MOVE ZERO TO WS-SIM-LARGO-A.
079000     INSPECT WS-SIM-TEXTO-A TALLYING WS-SIM-LARGO-A
079100         FOR CHARACTERS BEFORE INITIAL '  '.
079200     MOVE ZERO TO WS-SIM-LARGO-B.
079300     INSPECT WS-SIM-TEXTO-B TALLYING WS-SIM-LARGO-B
079400         FOR CHARACTERS BEFORE INITIAL '  '.
079500
079600     PERFORM 4110-ACUM-HISTOGRAMA-A
079700         THRU 4110-ACUM-HISTOGRAMA-A-EXIT
079800         VARYING WS-SIM-POS-B FROM 1 BY 1
079900         UNTIL WS-SIM-POS-B > WS-SIM-LARGO-A
080000         OR WS-SIM-POS-B > 120.
080100
080200     MOVE ZERO TO WS-SIM-COMUNES.
080300     PERFORM 4120-ACUM-HISTOGRAMA-B
080400         THRU 4120-ACUM-HISTOGRAMA-B-EXIT
080500         VARYING WS-SIM-POS-B FROM 1 BY 1
080600         UNTIL WS-SIM-POS-B > WS-SIM-LARGO-B
080700         OR WS-SIM-POS-B > 120.
080800
080900     COMPUTE WS-SIM-SUMA-LARGOS = WS-SIM-LARGO-A + WS-SIM-LARGO-B.
081000     IF WS-SIM-SUMA-LARGOS > ZERO
081100         COMPUTE WS-SIM-RATIO ROUNDED =
081200             (WS-SIM-COMUNES * 2) / WS-SIM-SUMA-LARGOS
081300     ELSE
081400         MOVE ZERO TO WS-SIM-RATIO
081500     END-IF.
081600
081700     IF MODO-DIAGNOSTICO-ACTIVO
081800         DISPLAY 'CAUSA05 - HISTOGRAMA A(1) B(1) = '
081900                  WS-HA-LETRA (1) ' ' WS-HB-LETRA (1)
082000     END-IF.
082100
082200 4100-CALCULAR-SIMILITUD-EXIT.
082300     EXIT.
082400
082500 4105-LIMPIAR-HISTOGRAMA.
082600     MOVE ZERO TO WS-HA-LETRA (WS-SIM-POS-B).
082700 4105-LIMPIAR-HISTOGRAMA-EXIT.
082800     EXIT.
082900
083000*-----------------------------------------------------------------
083100*    CONVIERTE LA LETRA EN UN CODIGO 1-27 Y SUMA UNO EN EL
083200*    HISTOGRAMA DE LA DESCRIPCION DIAN.
083300*-----------------------------------------------------------------
083400 4110-ACUM-HISTOGRAMA-A.
083500
083600     MOVE WS-SIM-TEXTO-A (WS-SIM-POS-B:1) TO WS-SIM-LETRA.
083700     PERFORM 4130-CODIFICAR-LETRA
083800         THRU 4130-CODIFICAR-LETRA-EXIT.
083900     IF WS-SIM-CODIGO > ZERO
084000         ADD 1 TO WS-HA-LETRA (WS-SIM-CODIGO)
084100     END-IF.
084200
084300 4110-ACUM-HISTOGRAMA-A-EXIT.
084400     EXIT.
084500
084600*-----------------------------------------------------------------
084700*    CONVIERTE LA LETRA EN UN CODIGO 1-27 Y, SI TODAVIA QUEDA
084800*    SALDO DE ESA LETRA EN EL HISTOGRAMA A, CUENTA UNA COINCIDENCIA
084900*    Y DESCUENTA EL SALDO (INTERSECCION DE MULTICONJUNTOS).
085000*-----------------------------------------------------------------
085100 4120-ACUM-HISTOGRAMA-B.
085200
085300     MOVE WS-SIM-TEXTO-B (WS-SIM-POS-B:1) TO WS-SIM-LETRA.
085400     PERFORM 4130-CODIFICAR-LETRA
085500         THRU 4130-CODIFICAR-LETRA-EXIT.
085600     IF WS-SIM-CODIGO > ZERO
085700         IF WS-HA-LETRA (WS-SIM-CODIGO) > ZERO
085800             ADD 1 TO WS-SIM-COMUNES
085900             SUBTRACT 1 FROM WS-HA-LETRA (WS-SIM-CODIGO)
086000         END-IF
086100     END-IF.
086200
086300 4120-ACUM-HISTOGRAMA-B-EXIT.
086400     EXIT.
086500
086600*-----------------------------------------------------------------
086700*    ASIGNA CODIGO 1-26 A LAS LETRAS A-Z (MAYUSCULA, BUSCANDO EN
086800*    LA TABLA WS-ALFABETO) Y CODIGO 27 A CUALQUIER OTRO CARACTER
086900*    DISTINTO DE ESPACIO.
087000*-----------------------------------------------------------------
087100 4130-CODIFICAR-LETRA.
087200
087300     MOVE ZERO TO WS-SIM-CODIGO.
087400     IF WS-SIM-LETRA = SPACE
087500         GO TO 4130-CODIFICAR-LETRA-EXIT
087600     END-IF.
087700
087800     PERFORM 4135-BUSCAR-LETRA-ALFA
087900         THRU 4135-BUSCAR-LETRA-ALFA-EXIT
088000         VARYING WS-SIM-POS-ALFA FROM 1 BY 1
088100         UNTIL WS-SIM-POS-ALFA > 26.
088200
088300     IF WS-SIM-CODIGO = ZERO
088400         MOVE 27 TO WS-SIM-CODIGO
088500     END-IF.
088600
088700 4130-CODIFICAR-LETRA-EXIT.
088800     EXIT.
088900
089000 4135-BUSCAR-LETRA-ALFA.
089100     IF WS-ALFABETO (WS-SIM-POS-ALFA:1) = WS-SIM-LETRA
089200         MOVE WS-SIM-POS-ALFA TO WS-SIM-CODIGO
089300         GO TO 4130-CODIFICAR-LETRA-EXIT
089400     END-IF.
089500 4135-BUSCAR-LETRA-ALFA-EXIT.
089600     EXIT.
089700
089800*-----------------------------------------------------------------
089900*    ARMA EL REGISTRO DE PAREO CON AMBOS LADOS, CALCULA LAS
090000*    DIFERENCIAS Y EL ESTADO DE VALIDACION, Y LO GRABA EN
090100*    PAREOSAL.  SE LLAMA DESDE LAS TRES PASADAS DE CRUCE.
090200*-----------------------------------------------------------------
090300 5000-CONSTRUIR-COINCIDENCIAS.
090400
090500     MOVE TD-FOLIO (WS-SUB-DIAN)        TO M-FOLIO-DIAN.
090600     MOVE TD-FECHA (WS-SUB-DIAN)        TO M-FECHA-DIAN.
090700     MOVE TD-VALOR (WS-SUB-DIAN)        TO M-VALOR-DIAN.
090800     MOVE TD-DESCRIPCION (WS-SUB-DIAN)  TO M-DESC-DIAN.
090900     MOVE TD-TIPO-DOC (WS-SUB-DIAN)     TO M-TIPO-DOC-DIAN.
091000     MOVE TC-DOCUMENTO (WS-SUB-CTB)     TO M-NUM-DOC-CRUCE.
091100     MOVE TC-FECHA (WS-SUB-CTB)         TO M-FECHA-CONTABLE.
091200     MOVE TC-VALOR (WS-SUB-CTB)         TO M-VALOR-CONTABLE.
091300     MOVE TC-DESCRIPCION (WS-SUB-CTB)   TO M-DESC-CONTABLE.
091400     MOVE TC-CUENTA (WS-SUB-CTB)        TO M-CUENTA-CONTABLE.
091500     MOVE WS-TIPO-ENCONTRADO            TO M-TIPO-COINCIDENCIA.
091600     MOVE WS-NIVEL-ENCONTRADO           TO M-NIVEL-CONFIANZA.
091700
091800     PERFORM 5100-CALCULAR-DIFERENCIAS
091900         THRU 5100-CALCULAR-DIFERENCIAS-EXIT.
092000
092100     PERFORM 5200-EVALUAR-ESTADO
092200         THRU 5200-EVALUAR-ESTADO-EXIT.
092300
092400     WRITE REG-PAREO.
092500
092600 5000-CONSTRUIR-COINCIDENCIAS-EXIT.
092700     EXIT.
092800
092900*-----------------------------------------------------------------
093000*    CALCULA LA DIFERENCIA DE VALOR (REDONDEADA A DOS DECIMALES)
093100*    Y LA DIFERENCIA DE FECHA EN DIAS (DIAN MENOS CONTABLE) DEL
093200*    PAREO QUE SE ESTA ARMANDO.
093300*-----------------------------------------------------------------
093400 5100-CALCULAR-DIFERENCIAS.
093500
093600     COMPUTE M-DIF-VALOR ROUNDED =
093700         M-VALOR-DIAN - M-VALOR-CONTABLE.
093800
093900     IF M-FECHA-DIAN = ZERO OR M-FECHA-CONTABLE = ZERO
094000         MOVE 99999 TO M-DIF-FECHA
094100         GO TO 5100-CALCULAR-DIFERENCIAS-EXIT
094200     END-IF.
094300
094400     MOVE M-FECHA-DIAN TO WS-FECHA-ENTRADA.
094500     PERFORM 5300-CALCULAR-DIA-JULIANO
094600         THRU 5300-CALCULAR-DIA-JULIANO-EXIT.
094700     MOVE WS-JULIANO-SALIDA TO WS-JULIANO-A.
094800
094900     MOVE M-FECHA-CONTABLE TO WS-FECHA-ENTRADA.
095000     PERFORM 5300-CALCULAR-DIA-JULIANO
095100         THRU 5300-CALCULAR-DIA-JULIANO-EXIT.
095200     MOVE WS-JULIANO-SALIDA TO WS-JULIANO-B.
095300
095400     COMPUTE M-DIF-FECHA = WS-JULIANO-A - WS-JULIANO-B.
095500
095600 5100-CALCULAR-DIFERENCIAS-EXIT.
095700     EXIT.
095800
095900*-----------------------------------------------------------------
096000*    CLASIFICA EL PAREO EN PERFECTA / BUENA / REGULAR / REVISAR
096100*    SEGUN LA DIFERENCIA ABSOLUTA DE VALOR Y DE FECHA.
096200*    (AGREGADO 15/10/90 - PGM0103, VER BITACORA)
096300*-----------------------------------------------------------------
096400 5200-EVALUAR-ESTADO.
096500
096600     IF M-DIF-VALOR < ZERO
096700         COMPUTE WS-DV = M-DIF-VALOR * -1
096800     ELSE
096900         MOVE M-DIF-VALOR TO WS-DV
097000     END-IF.
097100
097200     IF M-DIF-FECHA < ZERO
097300         COMPUTE WS-DF = M-DIF-FECHA * -1
097400     ELSE
097500         MOVE M-DIF-FECHA TO WS-DF
097600     END-IF.
097700
097800     IF WS-DV NOT > 0.01 AND WS-DF = 0
097900         MOVE 'PERFECTA' TO M-ESTADO-VALIDACION
098000     ELSE
098100         IF WS-DV NOT > 1.00 AND WS-DF NOT > 1
098200             MOVE 'BUENA' TO M-ESTADO-VALIDACION
098300         ELSE
098400             IF WS-DV NOT > 10.00 AND WS-DF NOT > 7
098500                 MOVE 'REGULAR' TO M-ESTADO-VALIDACION
098600             ELSE
098700                 MOVE 'REVISAR' TO M-ESTADO-VALIDACION
098800             END-IF
098900         END-IF
099000     END-IF.
099100
099200 5200-EVALUAR-ESTADO-EXIT.
099300     EXIT.
099400
099500*-----------------------------------------------------------------
099600*    DESCOMPONE WS-FECHA-ENTRADA (DDMMAAAA) Y DEVUELVE EN
099700*    WS-JULIANO-SALIDA EL NUMERO DE DIA JULIANO, PARA QUE LAS
099800*    FECHAS DE LOS DOS LADOS SE PUEDAN RESTAR DIRECTAMENTE.
099900*    (REVISADO 19/03/98 Y 24/09/99 PARA EL CAMBIO DE SIGLO)
100000*-----------------------------------------------------------------
100100 5300-CALCULAR-DIA-JULIANO.
100200
100300     MOVE WS-FECHA-ENTRADA TO WS-FD-VALOR.
100400
100500     MOVE ZERO TO WS-ACUM-MESES.
100600     IF WS-FD-MES > 1
100700         PERFORM 5310-ACUMULAR-MES
100800             THRU 5310-ACUMULAR-MES-EXIT
100900             VARYING WS-IDX-MES FROM 1 BY 1
101000             UNTIL WS-IDX-MES = WS-FD-MES
101100     END-IF.
101200
101300     PERFORM 5320-CALCULAR-BISIESTO-JUL
101400         THRU 5320-CALCULAR-BISIESTO-JUL-EXIT.
101500     IF WS-FD-MES > 2 AND ANIO-BISIESTO
101600         ADD 1 TO WS-ACUM-MESES
101700     END-IF.
101800
101900     COMPUTE WS-ANIO-MENOS-1 = WS-FD-ANIO - 1.
102000     DIVIDE WS-ANIO-MENOS-1 BY 4   GIVING WS-DIVISOR-4.
102100     DIVIDE WS-ANIO-MENOS-1 BY 100 GIVING WS-DIVISOR-100.
102200     DIVIDE WS-ANIO-MENOS-1 BY 400 GIVING WS-DIVISOR-400.
102300
102400     COMPUTE WS-JULIANO-SALIDA =
102500         (WS-FD-ANIO * 365) + WS-DIVISOR-4 - WS-DIVISOR-100
102600         + WS-DIVISOR-400 + WS-ACUM-MESES + WS-FD-DIA.
102700
102800 5300-CALCULAR-DIA-JULIANO-EXIT.
102900     EXIT.
103000
103100 5310-ACUMULAR-MES.
103200     ADD WS-DIAS-MES (WS-IDX-MES) TO WS-ACUM-MESES.
103300 5310-ACUMULAR-MES-EXIT.
103400     EXIT.
103500
103600*-----------------------------------------------------------------
103700*    ANIO BISIESTO: DIVISIBLE POR 4, NO POR 100 SALVO POR 400.
103800*-----------------------------------------------------------------
103900 5320-CALCULAR-BISIESTO-JUL.
104000
104100     MOVE 'N' TO WS-BISIESTO.
104200     DIVIDE WS-FD-ANIO BY 4 GIVING WS-TEMP-DIV
104300         REMAINDER WS-TEMP-REM.
104400     IF WS-TEMP-REM = ZERO
104500         DIVIDE WS-FD-ANIO BY 100 GIVING WS-TEMP-DIV
104600             REMAINDER WS-TEMP-REM
104700         IF WS-TEMP-REM NOT = ZERO
104800             MOVE 'S' TO WS-BISIESTO
104900         ELSE
105000             DIVIDE WS-FD-ANIO BY 400 GIVING WS-TEMP-DIV
105100                 REMAINDER WS-TEMP-REM
105200             IF WS-TEMP-REM = ZERO
105300                 MOVE 'S' TO WS-BISIESTO
105400             END-IF
105500         END-IF
105600     END-IF.
105700
105800 5320-CALCULAR-BISIESTO-JUL-EXIT.
105900     EXIT.
106000
106100*-----------------------------------------------------------------
106200*    RECORRE LAS DOS TABLAS Y GRABA UN REGISTRO DE NO PAREO POR
106300*    CADA FACTURA DIAN Y CADA MOVIMIENTO CONTABLE QUE QUEDARON
106400*    SIN CRUZAR EN LAS TRES PASADAS ANTERIORES.
106500*    (SEPARADO POR ORIGEN EL 20/06/01 - PGM0267)
106600*-----------------------------------------------------------------
106700 6000-CONSTRUIR-NO-COINCIDENCIAS.
106800
106900     PERFORM 6010-PROCESAR-NOPAR-DIAN
107000         THRU 6010-PROCESAR-NOPAR-DIAN-EXIT
107100         VARYING WS-SUB-DIAN FROM 1 BY 1
107200         UNTIL WS-SUB-DIAN > WS-DIAN-CARGADOS.
107300
107400     PERFORM 6020-PROCESAR-NOPAR-CTB
107500         THRU 6020-PROCESAR-NOPAR-CTB-EXIT
107600         VARYING WS-SUB-CTB FROM 1 BY 1
107700         UNTIL WS-SUB-CTB > WS-CTB-CARGADOS.
107800
107900 6000-CONSTRUIR-NO-COINCIDENCIAS-EXIT.
108000     EXIT.
108100
108200 6010-PROCESAR-NOPAR-DIAN.
108300
108400     IF TD-USADO (WS-SUB-DIAN) = 'S'
108500         GO TO 6010-PROCESAR-NOPAR-DIAN-EXIT
108600     END-IF.
108700
108800     MOVE TD-FOLIO (WS-SUB-DIAN)       TO N-FOLIO-DIAN.
108900     MOVE TD-FECHA (WS-SUB-DIAN)       TO N-FECHA-DIAN.
109000     MOVE TD-VALOR (WS-SUB-DIAN)       TO N-VALOR-DIAN.
109100     MOVE TD-DESCRIPCION (WS-SUB-DIAN) TO N-DESC-DIAN.
109200     MOVE TD-TIPO-DOC (WS-SUB-DIAN)    TO N-TIPO-DOC-DIAN.
109300     MOVE SPACES TO N-NUM-DOC-CRUCE N-DESC-CONTABLE
109400                    N-CUENTA-CONTABLE.
109500     MOVE ZERO   TO N-FECHA-CONTABLE N-VALOR-CONTABLE.
109600     MOVE 'DIAN' TO N-ORIGEN.
109700
109800     PERFORM 6100-MOTIVO-DIAN
109900         THRU 6100-MOTIVO-DIAN-EXIT.
110000
110100     WRITE REG-NOPAR.
110200     ADD 1 TO WS-NOPAR-DIAN.
110300
110400 6010-PROCESAR-NOPAR-DIAN-EXIT.
110500     EXIT.
110600
110700*-----------------------------------------------------------------
110800*    MOTIVO DE NO PAREO DESDE EL LADO DIAN, EN EL ORDEN QUE
110900*    EXIGE LA NORMA DE NEGOCIO.
111000*-----------------------------------------------------------------
111100 6100-MOTIVO-DIAN.
111200
111300     IF TD-FOLIO (WS-SUB-DIAN) = SPACES
111400         MOVE 'FOLIO DIAN VACIO O INVALIDO' TO N-MOTIVO
111500         GO TO 6100-MOTIVO-DIAN-EXIT
111600     END-IF.
111700
111800     IF TD-VALOR (WS-SUB-DIAN) > 1000000000
111900         MOVE 'VALOR DIAN EXTREMADAMENTE ALTO' TO N-MOTIVO
112000         GO TO 6100-MOTIVO-DIAN-EXIT
112100     END-IF.
112200
112300     IF TD-VALOR (WS-SUB-DIAN) < ZERO
112400         MOVE 'VALOR DIAN NEGATIVO' TO N-MOTIVO
112500         GO TO 6100-MOTIVO-DIAN-EXIT
112600     END-IF.
112700
112800     IF TD-FECHA (WS-SUB-DIAN) = ZERO
112900         MOVE 'FECHA DIAN VACIA O INVALIDA' TO N-MOTIVO
113000         GO TO 6100-MOTIVO-DIAN-EXIT
113100     END-IF.
113200
113300     MOVE 'REGISTRO DIAN SIN CONTRAPARTE CONTABLE'
113400         TO N-MOTIVO.
113500
113600 6100-MOTIVO-DIAN-EXIT.
113700     EXIT.
113800
113900 6020-PROCESAR-NOPAR-CTB.
114000
114100     IF TC-USADO (WS-SUB-CTB) = 'S'
114200         GO TO 6020-PROCESAR-NOPAR-CTB-EXIT
114300     END-IF.
114400
114500     MOVE SPACES TO N-FOLIO-DIAN N-DESC-DIAN N-TIPO-DOC-DIAN.
114600     MOVE ZERO   TO N-FECHA-DIAN N-VALOR-DIAN.
114700     MOVE TC-DOCUMENTO (WS-SUB-CTB)    TO N-NUM-DOC-CRUCE.
114800     MOVE TC-FECHA (WS-SUB-CTB)        TO N-FECHA-CONTABLE.
114900     MOVE TC-VALOR (WS-SUB-CTB)        TO N-VALOR-CONTABLE.
115000     MOVE TC-DESCRIPCION (WS-SUB-CTB)  TO N-DESC-CONTABLE.
115100     MOVE TC-CUENTA (WS-SUB-CTB)       TO N-CUENTA-CONTABLE.
115200     MOVE 'CONTABLE' TO N-ORIGEN.
115300
115400     PERFORM 6200-MOTIVO-CTB
115500         THRU 6200-MOTIVO-CTB-EXIT.
115600
115700     WRITE REG-NOPAR.
115800     ADD 1 TO WS-NOPAR-CTB.
115900
116000 6020-PROCESAR-NOPAR-CTB-EXIT.
116100     EXIT.
116200
116300*-----------------------------------------------------------------
116400*    MOTIVO DE NO PAREO DESDE EL LADO CONTABLE, SIMETRICO AL
116500*    DEL LADO DIAN.
116600*-----------------------------------------------------------------
116700 6200-MOTIVO-CTB.
116800
116900     IF TC-DOCUMENTO (WS-SUB-CTB) = SPACES
117000         MOVE 'DOCUMENTO CONTABLE VACIO O INVALIDO' TO N-MOTIVO
117100         GO TO 6200-MOTIVO-CTB-EXIT
117200     END-IF.
117300
117400     IF TC-VALOR (WS-SUB-CTB) > 1000000000
117500         MOVE 'VALOR CONTABLE EXTREMADAMENTE ALTO' TO N-MOTIVO
117600         GO TO 6200-MOTIVO-CTB-EXIT
117700     END-IF.
117800
117900     IF TC-VALOR (WS-SUB-CTB) < ZERO
118000         MOVE 'VALOR CONTABLE NEGATIVO' TO N-MOTIVO
118100         GO TO 6200-MOTIVO-CTB-EXIT
118200     END-IF.
118300
118400     IF TC-FECHA (WS-SUB-CTB) = ZERO
118500         MOVE 'FECHA CONTABLE VACIA O INVALIDA' TO N-MOTIVO
118600         GO TO 6200-MOTIVO-CTB-EXIT
118700     END-IF.
118800
118900     MOVE 'REGISTRO CONTABLE SIN CONTRAPARTE DIAN'
119000         TO N-MOTIVO.
119100
119200 6200-MOTIVO-CTB-EXIT.
119300     EXIT.
119400
119500*-----------------------------------------------------------------
119600*    ORDENA EL ARCHIVO DE PAREOS POR FOLIO ASCENDENTE ANTES DE
119700*    ENTREGARLO A CAUSA09.  (PGM0135)
119800*-----------------------------------------------------------------
119900 7000-ORDENAR-COINCIDENCIAS.
120000
120100     CLOSE PAREOSAL.
120200
120300     SORT WORK-PAREO
120400         ON ASCENDING KEY WP-FOLIO-DIAN
120500         USING PAREOSAL
120600         GIVING PAREOFIN.
120700
120800     IF SORT-RETURN NOT = ZERO OR FS-PAREOFIN NOT = '00'
120900         DISPLAY '*** CAUSA05 - ERROR AL ORDENAR PAREOS - RC='
121000                  SORT-RETURN
121100         MOVE 16 TO RETURN-CODE
121200         STOP RUN
121300     END-IF.
121400
121500 7000-ORDENAR-COINCIDENCIAS-EXIT.
121600     EXIT.
121700
121800*-----------------------------------------------------------------
121900*    ORDENA EL ARCHIVO DE NO PAREOS POR ORIGEN ASCENDENTE Y
122000*    VALOR DESCENDENTE.  COMO EN CADA ORIGEN SOLO UNO DE LOS
122100*    DOS CAMPOS DE VALOR ES DISTINTO DE CERO, LAS DOS LLAVES
122200*    DESCENDENTES BASTAN PARA LOGRAR EL ORDEN PEDIDO.  (PGM0158)
122300*-----------------------------------------------------------------
122400 8000-ORDENAR-NO-COINCIDENCIAS.
122500
122600     CLOSE NOPARSAL.
122700
122800     SORT WORK-NOPAR
122900         ON ASCENDING KEY WN-ORIGEN
123000         ON DESCENDING KEY WN-VALOR-DIAN
123100         ON DESCENDING KEY WN-VALOR-CONTABLE
123200         USING NOPARSAL
123300         GIVING NOPARFIN.
123400
123500     IF SORT-RETURN NOT = ZERO OR FS-NOPARFIN NOT = '00'
123600         DISPLAY '*** CAUSA05 - ERROR AL ORDENAR NO PAREOS - RC='
123700                  SORT-RETURN
123800         MOVE 16 TO RETURN-CODE
123900         STOP RUN
124000     END-IF.
124100
124200 8000-ORDENAR-NO-COINCIDENCIAS-EXIT.
124300     EXIT.
124400
124500*-----------------------------------------------------------------
124600*    CIERRA LOS ARCHIVOS DE ENTRADA QUE QUEDARON ABIERTOS Y
124700*    MUESTRA LOS TOTALES DE CONTROL DE LA CORRIDA.
124800*-----------------------------------------------------------------
124900 9000-FINAL-PROCESO.
125000
125100     IF WS-DIANLIM-ABIERTO = 'S'
125200         CLOSE DIANLIM
125300     END-IF.
125400     IF WS-CTBLIM-ABIERTO = 'S'
125500         CLOSE CTBLIM
125600     END-IF.
125700
125800     DISPLAY 'CAUSA05 - FACTURAS DIAN CARGADAS    = ' WS-DIAN-CARGADOS.
125900     DISPLAY 'CAUSA05 - MOVIMIENTOS CTB CARGADOS  = ' WS-CTB-CARGADOS.
126000     DISPLAY 'CAUSA05 - PAREOS POR DOCUMENTO      = '
126100              WS-PAREOS-DOCUMENTO.
126200     DISPLAY 'CAUSA05 - PAREOS POR VALOR/FECHA    = '
126300              WS-PAREOS-VALOR-FECHA.
126400     DISPLAY 'CAUSA05 - PAREOS POR SIMILITUD      = '
126500              WS-PAREOS-SIMILITUD.
126600     DISPLAY 'CAUSA05 - NO PAREOS LADO DIAN       = ' WS-NOPAR-DIAN.
126700     DISPLAY 'CAUSA05 - NO PAREOS LADO CONTABLE   = ' WS-NOPAR-CTB.
126800
126900 9000-FINAL-PROCESO-EXIT.
127000     EXIT.
