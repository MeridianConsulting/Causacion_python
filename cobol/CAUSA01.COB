000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CAUSA01.
000300 AUTHOR.        H. RESTREPO PALACIO.
000400 INSTALLATION.  CONTADURIA GENERAL - PROCESO BATCH CAUSACION.
000500 DATE-WRITTEN.  14/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDAD Y AUDITORIA.
000800*****************************************************************
000900*    C A U S A 0 1                                              *
001000*    ===============                                            *
001100*    PRIMER PASO DEL BATCH DE CAUSACION.                        *
001200*    LEE EL ARCHIVO DIAN (FACTURAS ELECTRONICAS) Y EL ARCHIVO   *
001300*    CONTABLE (MOVIMIENTOS DE LIBRO MAYOR), LOS DEPURA          *
001400*    (RECORTE DE BLANCOS, VALIDACION DE FECHA, REDONDEO A 2     *
001500*    DECIMALES) Y DEJA DOS ARCHIVOS DE TRABAJO LIMPIOS PARA      *
001600*    QUE CAUSA05 HAGA EL CRUCE.  SI UN ARCHIVO NO EXISTE O       *
001700*    QUEDA SIN REGISTROS UTILES EL PROCESO ABORTA.               *
001800*****************************************************************
001900*    BITACORA DE CAMBIOS                                        *
002000*    ------------------------------------------------------      *
002100*    14/03/88  HRP  PGM0055  VERSION INICIAL.                   *
002200*    02/05/88  HRP  PGM0061  SE AGREGA CONTEO DE CAMPOS         *
002300*                             CRITICOS FALTANTES.               *
002400*    19/09/88  LMQ  PGM0073  CORRECCION RECORTE DE BLANCOS EN   *
002500*                             DESCRIPCION (DEJABA BLANCO FINAL). *
002600*    03/02/89  LMQ  PGM0080  SE AGREGA CALCULO DE CALIDAD POR   *
002700*                             ARCHIVO (VER REGLA DE NEGOCIO).    *
002800*    27/07/90  HRP  PGM0102  VALIDACION DE FECHA 29-FEB EN AMOS  *
002900*                             BISIESTOS - CORRIGE RUTINA TABLA.  *
003000*    11/11/91  JCA  PGM0130  SE BAJA EL PISO DEL PUNTAJE A CERO  *
003100*                             EN VEZ DE DEJARLO NEGATIVO.        *
003200*    05/06/92  JCA  PGM0141  REDONDEO HALF-UP EXPLICITO EN VEZ   *
003300*                             DE TRUNCAR EL VALOR.               *
003400*    22/01/93  HRP  PGM0155  SE ABORTA EL PROCESO SI EL ARCHIVO  *
003500*                             CONTABLE QUEDA EN CERO REGISTROS.  *
003600*    09/08/94  LMQ  PGM0168  SE AGREGA INDICADOR DE CAMPO        *
003700*                             CRITICO EN EL REGISTRO LIMPIO.     *
003800*    14/02/95  HRP  PGM0179  AJUSTE DEL LIMITE DE VALOR NUMERICO *
003900*                             EXTREMO A 10**12 SEGUN AUDITORIA.  *
004000*    30/10/96  JCA  PGM0201  SE AGREGA DISPLAY DE ADVERTENCIA    *
004100*                             CUANDO EL PUNTAJE QUEDA BAJO 70.   *
004200*    17/03/98  LMQ  PGM0233  REVISION GENERAL Y2K - TODAS LAS    *
004300*                             FECHAS SE MANEJAN YA EN AAAA.      *
004400*    21/09/99  LMQ  PGM0240  PRUEBAS DE CAMBIO DE SIGLO SOBRE    *
004500*                             LA TABLA DE DIAS POR MES - OK.     *
004600*    13/06/01  HRP  PGM0266  SE SEPARA EL INDICADOR DE CRITICO   *
004700*                             DE DIAN Y DE CONTABLE.             *
004800*    08/04/03  JCA  PGM0288  AJUSTE DE RENDIMIENTO EN EL LAZO    *
004900*                             DE LECTURA DE CONTABLE.            *
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS DIGITO-VALIDO IS '0' THRU '9'
005500     UPSI-0 ON  STATUS IS MODO-DIAGNOSTICO-ACTIVO
005600            OFF STATUS IS MODO-DIAGNOSTICO-INACTIVO.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT DIANENT  ASSIGN TO DIANENT
006000            FILE STATUS  IS FS-DIANENT.
006100
006200     SELECT CTBENT   ASSIGN TO CTBENT
006300            FILE STATUS  IS FS-CTBENT.
006400
006500     SELECT DIANLIM  ASSIGN TO DIANLIM
006600            FILE STATUS  IS FS-DIANLIM.
006700
006800     SELECT CTBLIM   ASSIGN TO CTBLIM
006900            FILE STATUS  IS FS-CTBLIM.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  DIANENT
007300     LABEL RECORD IS STANDARD
007400     VALUE OF FILE-ID IS "DIAN.DAT".
007500 01  REG-DIAN.
007600     03  RD-FOLIO             PIC X(20).
007700     03  RD-FECHA-EMISION     PIC 9(8).
007800     03  RD-VALOR-TOTAL       PIC S9(13)V99.
007900     03  RD-DESCRIPCION       PIC X(120).
008000     03  RD-TIPO-DOCUMENTO    PIC X(30).
008100     03  FILLER               PIC X(1).
008200
008300 FD  CTBENT
008400     LABEL RECORD IS STANDARD
008500     VALUE OF FILE-ID IS "CONTABLE.DAT".
008600 01  REG-CTB.
008700     03  RC-NUMERO-DOCUMENTO  PIC X(20).
008800     03  RC-FECHA-MOVIM       PIC 9(8).
008900     03  RC-VALOR             PIC S9(13)V99.
009000     03  RC-DESCRIPCION       PIC X(120).
009100     03  RC-CUENTA-CONTABLE   PIC X(10).
009200     03  RC-CENTRO-COSTO      PIC X(10).
009300     03  FILLER               PIC X(15).
009400
009500 FD  DIANLIM
009600     LABEL RECORD IS STANDARD
009700     VALUE OF FILE-ID IS "DIANLIM.DAT".
009800 01  REG-DIANL.
009900     03  DL-FOLIO             PIC X(20).
010000     03  DL-FECHA-EMISION     PIC 9(8).
010100     03  DL-VALOR-TOTAL       PIC S9(13)V99.
010200     03  DL-DESCRIPCION       PIC X(120).
010300     03  DL-TIPO-DOCUMENTO    PIC X(30).
010400     03  DL-IND-CRITICO       PIC X(1).
010500     03  FILLER               PIC X(6).
010600
010700 FD  CTBLIM
010800     LABEL RECORD IS STANDARD
010900     VALUE OF FILE-ID IS "CTBLIM.DAT".
011000 01  REG-CTBL.
011100     03  CL-NUMERO-DOCUMENTO  PIC X(20).
011200     03  CL-FECHA-MOVIM       PIC 9(8).
011300     03  CL-VALOR             PIC S9(13)V99.
011400     03  CL-DESCRIPCION       PIC X(120).
011500     03  CL-CUENTA-CONTABLE   PIC X(10).
011600     03  CL-CENTRO-COSTO      PIC X(10).
011700     03  CL-IND-CRITICO       PIC X(1).
011800     03  FILLER               PIC X(9).
011900*****************************************************************
012000 WORKING-STORAGE SECTION.
012100*=================*
012200*----------- INTERRUPTORES Y STATUS DE ARCHIVO ------------------
012300 77  FS-DIANENT              PIC XX     VALUE SPACES.
012400 77  FS-CTBENT               PIC XX     VALUE SPACES.
012500 77  FS-DIANLIM               PIC XX    VALUE SPACES.
012600 77  FS-CTBLIM                PIC XX    VALUE SPACES.
012700
012800 77  WS-STATUS-DIAN          PIC X.
012900     88  WS-FIN-DIAN                    VALUE 'Y'.
013000     88  WS-NO-FIN-DIAN                 VALUE 'N'.
013100
013200 77  WS-STATUS-CTB           PIC X.
013300     88  WS-FIN-CTB                     VALUE 'Y'.
013400     88  WS-NO-FIN-CTB                  VALUE 'N'.
013500
013600 77  WS-ABORTAR              PIC X      VALUE 'N'.
013700     88  WS-PROCESO-ABORTADO            VALUE 'Y'.
013800
013900 77  WS-DIANENT-ABIERTO      PIC X      VALUE 'N'.
014000 77  WS-CTBENT-ABIERTO       PIC X      VALUE 'N'.
014100 77  WS-LIM-ABIERTOS         PIC X      VALUE 'N'.
014200*----------- CONTADORES (COMP - CUENTAN REGISTROS) ---------------
014300 77  WS-DIAN-LEIDOS          PIC 9(7)   COMP VALUE ZERO.
014400 77  WS-DIAN-VACIOS          PIC 9(7)   COMP VALUE ZERO.
014500 77  WS-DIAN-GRABADOS        PIC 9(7)   COMP VALUE ZERO.
014600 77  WS-DIAN-CRIT-FALTA      PIC 9(7)   COMP VALUE ZERO.
014700 77  WS-DIAN-FOLIO-FALTA     PIC 9(7)   COMP VALUE ZERO.
014800 77  WS-DIAN-FECHA-FALTA     PIC 9(7)   COMP VALUE ZERO.
014900 77  WS-DIAN-VALOR-FALTA     PIC 9(7)   COMP VALUE ZERO.
015000 77  WS-DIAN-VALOR-EXTREMO   PIC 9(7)   COMP VALUE ZERO.
015100
015200 77  WS-CTB-LEIDOS           PIC 9(7)   COMP VALUE ZERO.
015300 77  WS-CTB-VACIOS           PIC 9(7)   COMP VALUE ZERO.
015400 77  WS-CTB-GRABADOS         PIC 9(7)   COMP VALUE ZERO.
015500 77  WS-CTB-CRIT-FALTA       PIC 9(7)   COMP VALUE ZERO.
015600 77  WS-CTB-DOC-FALTA        PIC 9(7)   COMP VALUE ZERO.
015700 77  WS-CTB-FECHA-FALTA      PIC 9(7)   COMP VALUE ZERO.
015800 77  WS-CTB-VALOR-FALTA      PIC 9(7)   COMP VALUE ZERO.
015900 77  WS-CTB-VALOR-EXTREMO    PIC 9(7)   COMP VALUE ZERO.
016000
016100*----------- CALIDAD DEL ARCHIVO (REGLA DE NEGOCIO U1) -----------
016200 77  WS-PUNTAJE-DIAN         PIC S9(5)  COMP VALUE ZERO.
016300 77  WS-PUNTAJE-CTB          PIC S9(5)  COMP VALUE ZERO.
016400 77  WS-PCT-FALTA            PIC S9(5)V99 COMP VALUE ZERO.
016500 77  WS-ISSUES-DIAN          PIC 9      COMP VALUE ZERO.
016600 77  WS-ISSUES-CTB           PIC 9      COMP VALUE ZERO.
016700 77  WS-LIMITE-EXTREMO       PIC S9(13)V99 VALUE 1000000000000.00.
016800
016900*----------- RECORTE DE BLANCOS (RUTINA GENERAL) ----------------
017000 77  WS-LARGO-CAMPO          PIC 9(3)   COMP VALUE ZERO.
017100 77  WS-POS-CAMPO            PIC 9(3)   COMP VALUE ZERO.
017200 77  WS-CONTADOR-BLANCOS     PIC 9(3)   COMP VALUE ZERO.
017300 77  WS-CAMPO-TRABAJO        PIC X(120) VALUE SPACES.
017400 77  WS-VALOR-ABS            PIC S9(13)V99 VALUE ZERO.
017500 77  WS-TEMP-DIV             PIC 9(4)   COMP VALUE ZERO.
017600 77  WS-TEMP-REM             PIC 9(4)   COMP VALUE ZERO.
017700
017800*----------- VALIDACION DE FECHA DDMMAAAA -----------------------
017900 01  WS-CAMPO-PARTIDO REDEFINES WS-CAMPO-TRABAJO.
018000     03  WS-CP-PRIMEROS-8     PIC X(8).
018100     03  FILLER               PIC X(112).
018200
018300 01  WS-FECHA-DESC.
018400     03  WS-F-DIA             PIC 99.
018500     03  WS-F-MES             PIC 99.
018600     03  WS-F-ANIO            PIC 9(4).
018700
018800 01  WS-FECHA-NUM REDEFINES WS-FECHA-DESC.
018900     03  WS-FECHA-NUM-VAL     PIC 9(8).
019000
019100 01  TABLA-DIAS-MES.
019200     03  WS-DIAS-MES OCCURS 12 TIMES PIC 9(2) VALUE ZERO.
019300
019400 77  WS-FECHA-VALIDA          PIC X      VALUE 'N'.
019500     88  FECHA-ES-VALIDA                 VALUE 'S'.
019600     88  FECHA-NO-ES-VALIDA              VALUE 'N'.
019700 77  WS-DIAS-DEL-MES          PIC 9(2)   COMP VALUE ZERO.
019800 77  WS-BISIESTO              PIC X      VALUE 'N'.
019900     88  ANIO-BISIESTO                   VALUE 'S'.
020000
020100*----------- VISTA ALTERNA DEL VALOR - SOLO DISPLAY --------------
020200 77  WS-VALOR-ALTERNO REDEFINES WS-LIMITE-EXTREMO PIC S9(13)V99.
020300 77  WS-VALOR-EDITADO         PIC -ZZZZZZZZZZZZZ9.99.
020400
020500 77  FILLER               PIC X(22) VALUE '* FIN   W-S *'.
020600*****************************************************************
020700 PROCEDURE DIVISION.
020800
020900 0000-PRINCIPAL.
021000     PERFORM 1000-ABRIR-ARCHIVOS
021100         THRU 1000-ABRIR-ARCHIVOS-EXIT.
021200
021300     IF NOT WS-PROCESO-ABORTADO
021400         PERFORM 2000-PROCESAR-DIAN
021500             THRU 2000-PROCESAR-DIAN-EXIT
021600             UNTIL WS-FIN-DIAN
021700
021800         PERFORM 3000-PROCESAR-CTB
021900             THRU 3000-PROCESAR-CTB-EXIT
022000             UNTIL WS-FIN-CTB
022100
022200         PERFORM 4000-CALCULAR-CALIDAD-DIAN
022300             THRU 4000-CALCULAR-CALIDAD-DIAN-EXIT
022400
022500         PERFORM 4500-CALCULAR-CALIDAD-CTB
022600             THRU 4500-CALCULAR-CALIDAD-CTB-EXIT
022700     END-IF.
022800
022900     PERFORM 9000-FINAL-PROCESO
023000         THRU 9000-FINAL-PROCESO-EXIT.
023100
023200     STOP RUN.
023300
023400*-----------------------------------------------------------------
023500*    ABRE LOS CUATRO ARCHIVOS.  SI DIANENT O CTBENT NO EXISTEN
023600*    SE ABORTA DE INMEDIATO (REGLA U1 - ARCHIVO AUSENTE).
023700*-----------------------------------------------------------------
023800 1000-ABRIR-ARCHIVOS.
023900
024000     OPEN INPUT DIANENT.
024100     IF FS-DIANENT NOT = '00'
024200         DISPLAY '*** CAUSA01 - NO EXISTE ARCHIVO DIAN - FS='
024300                  FS-DIANENT
024400         MOVE 'Y' TO WS-ABORTAR
024500         GO TO 1000-ABRIR-ARCHIVOS-EXIT
024600     END-IF.
024700     MOVE 'S' TO WS-DIANENT-ABIERTO.
024800
024900     OPEN INPUT CTBENT.
025000     IF FS-CTBENT NOT = '00'
025100         DISPLAY '*** CAUSA01 - NO EXISTE ARCHIVO CONTABLE - FS='
025200                  FS-CTBENT
025300         MOVE 'Y' TO WS-ABORTAR
025400         GO TO 1000-ABRIR-ARCHIVOS-EXIT
025500     END-IF.
025600     MOVE 'S' TO WS-CTBENT-ABIERTO.
025700
025800     OPEN OUTPUT DIANLIM.
025900     OPEN OUTPUT CTBLIM.
026000     MOVE 'S' TO WS-LIM-ABIERTOS.
026100
026200     MOVE WS-VALOR-ALTERNO  TO WS-VALOR-EDITADO.
026300     DISPLAY 'CAUSA01 - LIMITE VALOR EXTREMO = ' WS-VALOR-EDITADO.
026400
026500     MOVE 31 TO WS-DIAS-MES (1)
026600     MOVE 28 TO WS-DIAS-MES (2)
026700     MOVE 31 TO WS-DIAS-MES (3)
026800     MOVE 30 TO WS-DIAS-MES (4)
026900     MOVE 31 TO WS-DIAS-MES (5)
027000     MOVE 30 TO WS-DIAS-MES (6)
027100     MOVE 31 TO WS-DIAS-MES (7)
027200     MOVE 31 TO WS-DIAS-MES (8)
027300     MOVE 30 TO WS-DIAS-MES (9)
027400     MOVE 31 TO WS-DIAS-MES (10)
027500     MOVE 30 TO WS-DIAS-MES (11)
027600     MOVE 31 TO WS-DIAS-MES (12)
027700
027800     SET WS-NO-FIN-DIAN TO TRUE.
027900     SET WS-NO-FIN-CTB  TO TRUE.
028000
028100 1000-ABRIR-ARCHIVOS-EXIT.
028200     EXIT.
028300
028400*-----------------------------------------------------------------
028500*    LECTURA Y DEPURACION DE UN REGISTRO DIAN.
028600*-----------------------------------------------------------------
028700 2000-PROCESAR-DIAN.
028800
028900     READ DIANENT INTO REG-DIAN
029000         AT END
029100             SET WS-FIN-DIAN TO TRUE
029200             GO TO 2000-PROCESAR-DIAN-EXIT
029300     END-READ.
029400     ADD 1 TO WS-DIAN-LEIDOS.
029500
029600     IF RD-FOLIO = SPACES AND RD-DESCRIPCION = SPACES
029700          AND RD-VALOR-TOTAL = ZERO AND RD-FECHA-EMISION = ZERO
029800         ADD 1 TO WS-DIAN-VACIOS
029900         GO TO 2000-PROCESAR-DIAN-EXIT
030000     END-IF.
030100
030200     MOVE RD-FOLIO          TO DL-FOLIO.
030300     MOVE RD-FECHA-EMISION  TO DL-FECHA-EMISION.
030400     MOVE RD-VALOR-TOTAL    TO DL-VALOR-TOTAL.
030500     MOVE RD-DESCRIPCION    TO DL-DESCRIPCION.
030600     MOVE RD-TIPO-DOCUMENTO TO DL-TIPO-DOCUMENTO.
030700     MOVE 'S'               TO DL-IND-CRITICO.
030800
030900     PERFORM 2100-RECORTAR-DIAN
031000         THRU 2100-RECORTAR-DIAN-EXIT.
031100
031200     PERFORM 2200-VALIDAR-FECHA-DIAN
031300         THRU 2200-VALIDAR-FECHA-DIAN-EXIT.
031400
031500     PERFORM 2300-REDONDEAR-DIAN
031600         THRU 2300-REDONDEAR-DIAN-EXIT.
031700
031800     IF DL-FOLIO = SPACES
031900         ADD 1 TO WS-DIAN-FOLIO-FALTA
032000         MOVE 'N' TO DL-IND-CRITICO
032100     END-IF.
032200     IF DL-VALOR-TOTAL = ZERO
032300         ADD 1 TO WS-DIAN-VALOR-FALTA
032400         MOVE 'N' TO DL-IND-CRITICO
032500     END-IF.
032600     IF DL-VALOR-TOTAL < ZERO
032700         COMPUTE WS-VALOR-ABS = DL-VALOR-TOTAL * -1
032800     ELSE
032900         MOVE DL-VALOR-TOTAL TO WS-VALOR-ABS
033000     END-IF.
033100     IF WS-VALOR-ABS > WS-LIMITE-EXTREMO
033200         ADD 1 TO WS-DIAN-VALOR-EXTREMO
033300     END-IF.
033400     IF DL-IND-CRITICO = 'N'
033500         ADD 1 TO WS-DIAN-CRIT-FALTA
033600     END-IF.
033700
033800     IF MODO-DIAGNOSTICO-ACTIVO
033900         DISPLAY 'DIAN  - FECHA DESCOMPUESTA = ' WS-FECHA-NUM-VAL
034000         IF DL-FOLIO (1:1) IS NOT DIGITO-VALIDO
034100             DISPLAY 'DIAN - FOLIO SIN DIGITO INICIAL = ' DL-FOLIO
034200         END-IF
034300     END-IF.
034400
034500     WRITE REG-DIANL.
034600     ADD 1 TO WS-DIAN-GRABADOS.
034700
034800 2000-PROCESAR-DIAN-EXIT.
034900     EXIT.
035000
035100*-----------------------------------------------------------------
035200*    RECORTE DE BLANCOS AL INICIO Y AL FINAL DE FOLIO, DESCRIPCION
035300*    Y TIPO DE DOCUMENTO (REGLA U1 - TEXT TRIMMING).
035400*-----------------------------------------------------------------
035500 2100-RECORTAR-DIAN.
035600
035700     MOVE DL-FOLIO          TO WS-CAMPO-TRABAJO (1:20).
035800     PERFORM 2110-RECORTAR-GENERAL.
035900     MOVE WS-CAMPO-TRABAJO (1:20) TO DL-FOLIO.
036000
036100     MOVE DL-DESCRIPCION    TO WS-CAMPO-TRABAJO.
036200     PERFORM 2110-RECORTAR-GENERAL.
036300     MOVE WS-CAMPO-TRABAJO  TO DL-DESCRIPCION.
036400
036500     MOVE DL-TIPO-DOCUMENTO TO WS-CAMPO-TRABAJO (1:30).
036600     PERFORM 2110-RECORTAR-GENERAL.
036700     MOVE WS-CAMPO-TRABAJO (1:30) TO DL-TIPO-DOCUMENTO.
036800
036900 2100-RECORTAR-DIAN-EXIT.
037000     EXIT.
037100
037200*-----------------------------------------------------------------
037300*    RUTINA GENERAL DE RECORTE: DESPLAZA EL CONTENIDO DE
037400*    WS-CAMPO-TRABAJO PARA ELIMINAR LOS BLANCOS INICIALES.
037500*    LOS BLANCOS FINALES NO REQUIEREN AJUSTE PORQUE EL CAMPO
037600*    YA VIENE ALINEADO A LA IZQUIERDA EN LOS ARCHIVOS DE ORIGEN.
037700*    (CORREGIDO 19/09/88 - PGM0073, VER BITACORA)
037800*-----------------------------------------------------------------
037900 2110-RECORTAR-GENERAL.
038000
038100     MOVE ZERO TO WS-CONTADOR-BLANCOS.
038200     INSPECT WS-CAMPO-TRABAJO
038300         TALLYING WS-CONTADOR-BLANCOS FOR LEADING SPACE.
038400
038500     IF MODO-DIAGNOSTICO-ACTIVO
038600         DISPLAY 'ANTES DEL RECORTE = ' WS-CP-PRIMEROS-8
038700     END-IF.
038800
038900     IF WS-CONTADOR-BLANCOS > ZERO
039000         AND WS-CONTADOR-BLANCOS < 120
039100         MOVE WS-CAMPO-TRABAJO (WS-CONTADOR-BLANCOS + 1: )
039200             TO WS-CAMPO-TRABAJO
039300     END-IF.
039400
039500 2110-RECORTAR-GENERAL-EXIT.
039600     EXIT.
039700
039800*-----------------------------------------------------------------
039900*    VALIDA QUE FECHA-EMISION SEA UNA FECHA CALENDARIO REAL.
040000*    UNA FECHA INVALIDA SE TRATA COMO FALTANTE (REGLA U1).
040100*-----------------------------------------------------------------
040200 2200-VALIDAR-FECHA-DIAN.
040300
040400     MOVE DL-FECHA-EMISION TO WS-FECHA-DESC.
040500     SET FECHA-NO-ES-VALIDA TO TRUE.
040600
040700     IF WS-F-ANIO < 1900 OR WS-F-ANIO > 2099
040800         GO TO 2200-VALIDAR-FECHA-DIAN-FIN
040900     END-IF.
041000     IF WS-F-MES < 1 OR WS-F-MES > 12
041100         GO TO 2200-VALIDAR-FECHA-DIAN-FIN
041200     END-IF.
041300
041400     PERFORM 2210-CALCULAR-BISIESTO
041500         THRU 2210-CALCULAR-BISIESTO-EXIT.
041600
041700     MOVE WS-DIAS-MES (WS-F-MES) TO WS-DIAS-DEL-MES.
041800     IF WS-F-MES = 2 AND ANIO-BISIESTO
041900         MOVE 29 TO WS-DIAS-DEL-MES
042000     END-IF.
042100
042200     IF WS-F-DIA < 1 OR WS-F-DIA > WS-DIAS-DEL-MES
042300         GO TO 2200-VALIDAR-FECHA-DIAN-FIN
042400     END-IF.
042500
042600     SET FECHA-ES-VALIDA TO TRUE.
042700
042800 2200-VALIDAR-FECHA-DIAN-FIN.
042900     IF FECHA-NO-ES-VALIDA
043000         ADD 1 TO WS-DIAN-FECHA-FALTA
043100         MOVE ZERO TO DL-FECHA-EMISION
043200     END-IF.
043300
043400 2200-VALIDAR-FECHA-DIAN-EXIT.
043500     EXIT.
043600
043700*-----------------------------------------------------------------
043800*    AMO BISIESTO: DIVISIBLE POR 4, NO POR 100 SALVO POR 400.
043900*    (AJUSTADO 27/07/90 - PGM0102, VER BITACORA)
044000*-----------------------------------------------------------------
044100 2210-CALCULAR-BISIESTO.
044200
044300     MOVE 'N' TO WS-BISIESTO.
044400     DIVIDE WS-F-ANIO BY 4 GIVING WS-TEMP-DIV
044500         REMAINDER WS-TEMP-REM.
044600     IF WS-TEMP-REM = 0
044700         DIVIDE WS-F-ANIO BY 100 GIVING WS-TEMP-DIV
044800             REMAINDER WS-TEMP-REM
044900         IF WS-TEMP-REM NOT = 0
045000             MOVE 'S' TO WS-BISIESTO
045100         ELSE
045200             DIVIDE WS-F-ANIO BY 400 GIVING WS-TEMP-DIV
045300                 REMAINDER WS-TEMP-REM
045400             IF WS-TEMP-REM = 0
045500                 MOVE 'S' TO WS-BISIESTO
045600             END-IF
045700         END-IF
045800     END-IF.
045900
046000 2210-CALCULAR-BISIESTO-EXIT.
046100     EXIT.
046200
046300*-----------------------------------------------------------------
046400*    REDONDEO DEL VALOR A 2 DECIMALES, HALF-UP.
046500*    (AJUSTADO 05/06/92 - PGM0141, VER BITACORA)
046600*-----------------------------------------------------------------
046700 2300-REDONDEAR-DIAN.
046800
046900     COMPUTE DL-VALOR-TOTAL ROUNDED = DL-VALOR-TOTAL.
047000
047100 2300-REDONDEAR-DIAN-EXIT.
047200     EXIT.
047300
047400*-----------------------------------------------------------------
047500*    LECTURA Y DEPURACION DE UN REGISTRO CONTABLE.
047600*-----------------------------------------------------------------
047700 3000-PROCESAR-CTB.
047800
047900     READ CTBENT INTO REG-CTB
048000         AT END
048100             SET WS-FIN-CTB TO TRUE
048200             GO TO 3000-PROCESAR-CTB-EXIT
048300     END-READ.
048400     ADD 1 TO WS-CTB-LEIDOS.
048500
048600     IF RC-NUMERO-DOCUMENTO = SPACES AND RC-DESCRIPCION = SPACES
048700          AND RC-VALOR = ZERO AND RC-FECHA-MOVIM = ZERO
048800         ADD 1 TO WS-CTB-VACIOS
048900         GO TO 3000-PROCESAR-CTB-EXIT
049000     END-IF.
049100
049200     MOVE RC-NUMERO-DOCUMENTO TO CL-NUMERO-DOCUMENTO.
049300     MOVE RC-FECHA-MOVIM      TO CL-FECHA-MOVIM.
049400     MOVE RC-VALOR            TO CL-VALOR.
049500     MOVE RC-DESCRIPCION      TO CL-DESCRIPCION.
049600     MOVE RC-CUENTA-CONTABLE  TO CL-CUENTA-CONTABLE.
049700     MOVE RC-CENTRO-COSTO     TO CL-CENTRO-COSTO.
049800     MOVE 'S'                 TO CL-IND-CRITICO.
049900
050000     PERFORM 3100-RECORTAR-CTB
050100         THRU 3100-RECORTAR-CTB-EXIT.
050200
050300     PERFORM 3200-VALIDAR-FECHA-CTB
050400         THRU 3200-VALIDAR-FECHA-CTB-EXIT.
050500
050600     PERFORM 3300-REDONDEAR-CTB
050700         THRU 3300-REDONDEAR-CTB-EXIT.
050800
050900     IF CL-NUMERO-DOCUMENTO = SPACES
051000         ADD 1 TO WS-CTB-DOC-FALTA
051100         MOVE 'N' TO CL-IND-CRITICO
051200     END-IF.
051300     IF CL-VALOR = ZERO
051400         ADD 1 TO WS-CTB-VALOR-FALTA
051500         MOVE 'N' TO CL-IND-CRITICO
051600     END-IF.
051700     IF CL-VALOR < ZERO
051800         COMPUTE WS-VALOR-ABS = CL-VALOR * -1
051900     ELSE
052000         MOVE CL-VALOR TO WS-VALOR-ABS
052100     END-IF.
052200     IF WS-VALOR-ABS > WS-LIMITE-EXTREMO
052300         ADD 1 TO WS-CTB-VALOR-EXTREMO
052400     END-IF.
052500     IF CL-IND-CRITICO = 'N'
052600         ADD 1 TO WS-CTB-CRIT-FALTA
052700     END-IF.
052800
052900     IF MODO-DIAGNOSTICO-ACTIVO
053000         DISPLAY 'CTB   - FECHA DESCOMPUESTA = ' WS-FECHA-NUM-VAL
053100     END-IF.
053200
053300     WRITE REG-CTBL.
053400     ADD 1 TO WS-CTB-GRABADOS.
053500
053600 3000-PROCESAR-CTB-EXIT.
053700     EXIT.
053800
053900*-----------------------------------------------------------------
054000*    RECORTE DE BLANCOS DEL DOCUMENTO, DESCRIPCION, CUENTA Y
054100*    CENTRO DE COSTO.
054200*-----------------------------------------------------------------
054300 3100-RECORTAR-CTB.
054400
054500     MOVE CL-NUMERO-DOCUMENTO TO WS-CAMPO-TRABAJO (1:20).
054600     PERFORM 2110-RECORTAR-GENERAL.
054700     MOVE WS-CAMPO-TRABAJO (1:20) TO CL-NUMERO-DOCUMENTO.
054800
054900     MOVE CL-DESCRIPCION    TO WS-CAMPO-TRABAJO.
055000     PERFORM 2110-RECORTAR-GENERAL.
055100     MOVE WS-CAMPO-TRABAJO  TO CL-DESCRIPCION.
055200
055300     MOVE CL-CUENTA-CONTABLE TO WS-CAMPO-TRABAJO (1:10).
055400     PERFORM 2110-RECORTAR-GENERAL.
055500     MOVE WS-CAMPO-TRABAJO (1:10) TO CL-CUENTA-CONTABLE.
055600
055700 3100-RECORTAR-CTB-EXIT.
055800     EXIT.
055900
056000*-----------------------------------------------------------------
056100*    VALIDA LA FECHA-MOVIM (MISMA REGLA QUE LA DE DIAN).
056200*-----------------------------------------------------------------
056300 3200-VALIDAR-FECHA-CTB.
056400
056500     MOVE CL-FECHA-MOVIM TO WS-FECHA-DESC.
056600     SET FECHA-NO-ES-VALIDA TO TRUE.
056700
056800     IF WS-F-ANIO < 1900 OR WS-F-ANIO > 2099
056900         GO TO 3200-VALIDAR-FECHA-CTB-FIN
057000     END-IF.
057100     IF WS-F-MES < 1 OR WS-F-MES > 12
057200         GO TO 3200-VALIDAR-FECHA-CTB-FIN
057300     END-IF.
057400
057500     PERFORM 2210-CALCULAR-BISIESTO
057600         THRU 2210-CALCULAR-BISIESTO-EXIT.
057700
057800     MOVE WS-DIAS-MES (WS-F-MES) TO WS-DIAS-DEL-MES.
057900     IF WS-F-MES = 2 AND ANIO-BISIESTO
058000         MOVE 29 TO WS-DIAS-DEL-MES
058100     END-IF.
058200
058300     IF WS-F-DIA < 1 OR WS-F-DIA > WS-DIAS-DEL-MES
058400         GO TO 3200-VALIDAR-FECHA-CTB-FIN
058500     END-IF.
058600
058700     SET FECHA-ES-VALIDA TO TRUE.
058800
058900 3200-VALIDAR-FECHA-CTB-FIN.
059000     IF FECHA-NO-ES-VALIDA
059100         ADD 1 TO WS-CTB-FECHA-FALTA
059200         MOVE ZERO TO CL-FECHA-MOVIM
059300     END-IF.
059400
059500 3200-VALIDAR-FECHA-CTB-EXIT.
059600     EXIT.
059700
059800*-----------------------------------------------------------------
059900*    REDONDEO DEL VALOR CONTABLE, HALF-UP.
060000*-----------------------------------------------------------------
060100 3300-REDONDEAR-CTB.
060200
060300     COMPUTE CL-VALOR ROUNDED = CL-VALOR.
060400
060500 3300-REDONDEAR-CTB-EXIT.
060600     EXIT.
060700
060800*-----------------------------------------------------------------
060900*    PUNTAJE DE CALIDAD DEL ARCHIVO DIAN.  PARTE DE 100 Y RESTA
061000*    10 POR CADA PROBLEMA DETECTADO, CON PISO EN CERO.
061100*    (AJUSTADO 11/11/91 - PGM0130, VER BITACORA)
061200*-----------------------------------------------------------------
061300 4000-CALCULAR-CALIDAD-DIAN.
061400
061500     MOVE ZERO TO WS-ISSUES-DIAN.
061600     MOVE 100 TO WS-PUNTAJE-DIAN.
061700
061800     IF WS-DIAN-GRABADOS > ZERO
061900         COMPUTE WS-PCT-FALTA ROUNDED =
062000             (WS-DIAN-FOLIO-FALTA * 100) / WS-DIAN-GRABADOS
062100         IF WS-PCT-FALTA > 50
062200             ADD 1 TO WS-ISSUES-DIAN
062300         END-IF
062400
062500         COMPUTE WS-PCT-FALTA ROUNDED =
062600             (WS-DIAN-FECHA-FALTA * 100) / WS-DIAN-GRABADOS
062700         IF WS-PCT-FALTA > 50
062800             ADD 1 TO WS-ISSUES-DIAN
062900         END-IF
063000
063100         COMPUTE WS-PCT-FALTA ROUNDED =
063200             (WS-DIAN-VALOR-FALTA * 100) / WS-DIAN-GRABADOS
063300         IF WS-PCT-FALTA > 50
063400             ADD 1 TO WS-ISSUES-DIAN
063500         END-IF
063600     END-IF.
063700
063800     IF WS-DIAN-VALOR-EXTREMO > ZERO
063900         ADD 1 TO WS-ISSUES-DIAN
064000     END-IF.
064100
064200     COMPUTE WS-PUNTAJE-DIAN = 100 - (WS-ISSUES-DIAN * 10).
064300     IF WS-PUNTAJE-DIAN < ZERO
064400         MOVE ZERO TO WS-PUNTAJE-DIAN
064500     END-IF.
064600
064700     DISPLAY 'CAUSA01 - PUNTAJE CALIDAD DIAN = ' WS-PUNTAJE-DIAN.
064800     IF WS-PUNTAJE-DIAN < 70
064900         DISPLAY
065000           '*** ADVERTENCIA - DIAN BAJO EL UMBRAL DE 70 ***'
065100     END-IF.
065200
065300     IF WS-DIAN-GRABADOS = ZERO
065400         DISPLAY '*** CAUSA01 - DIAN SIN REGISTROS UTILES ***'
065500         MOVE 'Y' TO WS-ABORTAR
065600     END-IF.
065700
065800 4000-CALCULAR-CALIDAD-DIAN-EXIT.
065900     EXIT.
066000
066100*-----------------------------------------------------------------
066200*    PUNTAJE DE CALIDAD DEL ARCHIVO CONTABLE.
066300*    (SE ABORTA SI QUEDA EN CERO - 22/01/93 PGM0155)
066400*-----------------------------------------------------------------
066500 4500-CALCULAR-CALIDAD-CTB.
066600
066700     MOVE ZERO TO WS-ISSUES-CTB.
066800     MOVE 100 TO WS-PUNTAJE-CTB.
066900
067000     IF WS-CTB-GRABADOS > ZERO
067100         COMPUTE WS-PCT-FALTA ROUNDED =
067200             (WS-CTB-DOC-FALTA * 100) / WS-CTB-GRABADOS
067300         IF WS-PCT-FALTA > 50
067400             ADD 1 TO WS-ISSUES-CTB
067500         END-IF
067600
067700         COMPUTE WS-PCT-FALTA ROUNDED =
067800             (WS-CTB-FECHA-FALTA * 100) / WS-CTB-GRABADOS
067900         IF WS-PCT-FALTA > 50
068000             ADD 1 TO WS-ISSUES-CTB
068100         END-IF
068200
068300         COMPUTE WS-PCT-FALTA ROUNDED =
068400             (WS-CTB-VALOR-FALTA * 100) / WS-CTB-GRABADOS
068500         IF WS-PCT-FALTA > 50
068600             ADD 1 TO WS-ISSUES-CTB
068700         END-IF
068800     END-IF.
068900
069000     IF WS-CTB-VALOR-EXTREMO > ZERO
069100         ADD 1 TO WS-ISSUES-CTB
069200     END-IF.
069300
069400     COMPUTE WS-PUNTAJE-CTB = 100 - (WS-ISSUES-CTB * 10).
069500     IF WS-PUNTAJE-CTB < ZERO
069600         MOVE ZERO TO WS-PUNTAJE-CTB
069700     END-IF.
069800
069900     DISPLAY 'CAUSA01 - PUNTAJE CALIDAD CTB = ' WS-PUNTAJE-CTB.
070000     IF WS-PUNTAJE-CTB < 70
070100         DISPLAY
070200           '*** ADVERTENCIA - CONTABLE BAJO EL UMBRAL DE 70 ***'
070300     END-IF.
070400
070500     IF WS-CTB-GRABADOS = ZERO
070600         DISPLAY
070700             '*** CAUSA01 - CTB SIN REGISTROS UTILES ***'
070800         MOVE 'Y' TO WS-ABORTAR
070900     END-IF.
071000
071100 4500-CALCULAR-CALIDAD-CTB-EXIT.
071200     EXIT.
071300
071400*-----------------------------------------------------------------
071500*    TOTALES Y CIERRE.  SI WS-ABORTAR = 'Y' EL RETURN-CODE QUEDA
071600*    EN 16 PARA QUE EL JCL DEL BATCH NO SIGA CON CAUSA05.
071700*-----------------------------------------------------------------
071800 9000-FINAL-PROCESO.
071900
072000     DISPLAY '-----------------------------------------------'.
072100     DISPLAY 'CAUSA01 - TOTAL DIAN LEIDOS    = ' WS-DIAN-LEIDOS.
072200     DISPLAY 'CAUSA01 - TOTAL DIAN VACIOS    = ' WS-DIAN-VACIOS.
072300     DISPLAY 'CAUSA01 - TOTAL DIAN GRABADOS  = ' WS-DIAN-GRABADOS.
072400     DISPLAY 'CAUSA01 - TOTAL DIAN CRITICO FALTA  = '
072500              WS-DIAN-CRIT-FALTA.
072600     DISPLAY 'CAUSA01 - TOTAL CTB LEIDOS     = ' WS-CTB-LEIDOS.
072700     DISPLAY 'CAUSA01 - TOTAL CTB VACIOS     = ' WS-CTB-VACIOS.
072800     DISPLAY 'CAUSA01 - TOTAL CTB GRABADOS   = ' WS-CTB-GRABADOS.
072900     DISPLAY 'CAUSA01 - TOTAL CONTABLE CRIT FALTA = '
073000              WS-CTB-CRIT-FALTA.
073100     DISPLAY '-----------------------------------------------'.
073200
073300     IF WS-ABORTAR = 'Y'
073400         MOVE 16 TO RETURN-CODE
073500         DISPLAY '*** CAUSA01 TERMINA CON ABORTO - RC=16 ***'
073600     END-IF.
073700
073800     IF WS-DIANENT-ABIERTO = 'S'
073900         CLOSE DIANENT
074000     END-IF.
074100     IF WS-CTBENT-ABIERTO = 'S'
074200         CLOSE CTBENT
074300     END-IF.
074400     IF WS-LIM-ABIERTOS = 'S'
074500         CLOSE DIANLIM
074600         CLOSE CTBLIM
074700     END-IF.
074800
074900 9000-FINAL-PROCESO-EXIT.
075000     EXIT.
