000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CAUSA09.
000300 AUTHOR.        H. RESTREPO PALACIO.
000400 INSTALLATION.  CONTADURIA GENERAL - PROCESO BATCH CAUSACION.
000500 DATE-WRITTEN.  02/05/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTABILIDAD Y AUDITORIA.
000800*****************************************************************
000900*    C A U S A 0 9                                              *
001000*    ===============                                            *
001100*    TERCER Y ULTIMO PASO DEL BATCH DE CAUSACION.                *
001200*    LEE LOS ARCHIVOS DE PAREOS Y DE NO PAREOS QUE DEJO CAUSA05  *
001300*    YA ORDENADOS, ACUMULA LAS ESTADISTICAS DE LA CORRIDA,       *
001400*    CALCULA EL PUNTAJE DE CALIDAD DEL CRUCE Y SACA EL RESUMEN   *
001500*    EJECUTIVO POR IMPRESORA PARA CONTADURIA Y AUDITORIA.        *
001600*****************************************************************
001700*    BITACORA DE CAMBIOS                                        *
001800*    ------------------------------------------------------      *
001900*    02/05/88  HRP  PGM0062  VERSION INICIAL - SOLO CONTEOS Y    *
002000*                             VALORES.                           *
002100*    19/09/88  LMQ  PGM0074  SE AGREGA EL DESGLOSE POR TIPO DE   *
002200*                             COINCIDENCIA Y POR ESTADO.         *
002300*    03/02/89  LMQ  PGM0080  SE AGREGA EL PUNTAJE DE CALIDAD DEL *
002400*                             CRUCE (VER REGLA DE NEGOCIO).      *
002500*    27/07/90  HRP  PGM0104  SE AGREGA EL DESGLOSE DE NO PAREOS  *
002600*                             POR ORIGEN.                        *
002700*    11/11/91  JCA  PGM0131  SE BAJA EL PISO DE CADA FACTOR DE   *
002800*                             CALIDAD A CERO EN VEZ DE NEGATIVO. *
002900*    05/06/92  JCA  PGM0142  SE AGREGA LA CALIFICACION LITERAL   *
003000*                             (EXCELENTE/BUENA/REGULAR/MALA).    *
003100*    22/01/93  HRP  PGM0156  SE ABORTA EL PROCESO SI NO LLEGO    *
003200*                             NINGUN REGISTRO DE CAUSA05.        *
003300*    14/02/95  HRP  PGM0182  AJUSTE DE LOS CORTES DEL FACTOR DE  *
003400*                             DIFERENCIA DE VALOR SEGUN AUDITORIA.*
003500*    30/10/96  JCA  PGM0204  SE AGREGA EL PORCENTAJE DE PAREOS   *
003600*                             PERFECTOS AL FACTOR DE CALIDAD.    *
003700*    19/03/98  LMQ  PGM0236  REVISION GENERAL Y2K - LA FECHA DE  *
003800*                             CORRIDA SE IMPRIME YA EN AAAA.     *
003900*    24/09/99  LMQ  PGM0242  PRUEBAS DE CAMBIO DE SIGLO SOBRE LA *
004000*                             FECHA DE CORRIDA DEL REPORTE - OK. *
004100*    13/06/01  HRP  PGM0268  SE SEPARA EL DESGLOSE DE NO PAREOS  *
004200*                             DE DIAN Y DE CONTABLE EN EL REPORTE.*
004300*    08/04/03  JCA  PGM0290  SE AGREGA EL FACTOR DE BALANCE DE    *
004400*                             NO PAREOS ENTRE LOS DOS ORIGENES.   *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS DIGITO-VALIDO IS '0' THRU '9'
005000     UPSI-0 ON  STATUS IS MODO-DIAGNOSTICO-ACTIVO
005100            OFF STATUS IS MODO-DIAGNOSTICO-INACTIVO.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PAREOFIN  ASSIGN TO PAREOFIN
005500            FILE STATUS  IS FS-PAREOFIN.
005600
005700     SELECT NOPARFIN  ASSIGN TO NOPARFIN
005800            FILE STATUS  IS FS-NOPARFIN.
005900
006000     SELECT LISTASAL  ASSIGN TO PRINTER
006100            FILE STATUS  IS FS-LISTASAL.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  PAREOFIN
006500     LABEL RECORD IS STANDARD
006600     VALUE OF FILE-ID IS "PAREOFIN.DAT".
006700 01  REG-PAREO-FIN.
006800     03  MF-FOLIO-DIAN        PIC X(20).
006900     03  MF-FECHA-DIAN        PIC 9(8).
007000     03  MF-VALOR-DIAN        PIC S9(13)V99.
007100     03  MF-DESC-DIAN         PIC X(120).
007200     03  MF-TIPO-DOC-DIAN     PIC X(30).
007300     03  MF-NUM-DOC-CRUCE     PIC X(20).
007400     03  MF-FECHA-CONTABLE    PIC 9(8).
007500     03  MF-VALOR-CONTABLE    PIC S9(13)V99.
007600     03  MF-DESC-CONTABLE     PIC X(120).
007700     03  MF-CUENTA-CONTABLE   PIC X(10).
007800     03  MF-DIF-VALOR         PIC S9(13)V99.
007900     03  MF-DIF-FECHA         PIC S9(5).
008000     03  MF-ESTADO-VALIDACION PIC X(10).
008100     03  MF-TIPO-COINCIDENCIA PIC X(20).
008200     03  MF-NIVEL-CONFIANZA   PIC 9V99.
008300     03  FILLER               PIC X(103).
008400
008500 FD  NOPARFIN
008600     LABEL RECORD IS STANDARD
008700     VALUE OF FILE-ID IS "NOPARFIN.DAT".
008800 01  REG-NOPAR-FIN.
008900     03  NF-FOLIO-DIAN        PIC X(20).
009000     03  NF-FECHA-DIAN        PIC 9(8).
009100     03  NF-VALOR-DIAN        PIC S9(13)V99.
009200     03  NF-DESC-DIAN         PIC X(120).
009300     03  NF-TIPO-DOC-DIAN     PIC X(30).
009400     03  NF-NUM-DOC-CRUCE     PIC X(20).
009500     03  NF-FECHA-CONTABLE    PIC 9(8).
009600     03  NF-VALOR-CONTABLE    PIC S9(13)V99.
009700     03  NF-DESC-CONTABLE     PIC X(120).
009800     03  NF-CUENTA-CONTABLE   PIC X(10).
009900     03  NF-MOTIVO            PIC X(60).
010000     03  NF-ORIGEN            PIC X(8).
010100     03  FILLER               PIC X(16).
010200
010300 FD  LISTASAL
010400     LABEL RECORD IS OMITTED.
010500 01  REG-LISTASAL                PIC X(80).
010600*****************************************************************
010700 WORKING-STORAGE SECTION.
010800*----------- INTERRUPTORES Y STATUS DE ARCHIVO ------------------
010900 77  FS-PAREOFIN              PIC XX     VALUE SPACES.
011000 77  FS-NOPARFIN              PIC XX     VALUE SPACES.
011100 77  FS-LISTASAL              PIC XX     VALUE SPACES.
011200
011300 77  WS-FIN-PAREOFIN          PIC X      VALUE 'N'.
011400     88  PAREOFIN-SIN-MAS-REGISTROS       VALUE 'S'.
011500 77  WS-FIN-NOPARFIN          PIC X      VALUE 'N'.
011600     88  NOPARFIN-SIN-MAS-REGISTROS       VALUE 'S'.
011700
011800 77  WS-PAREOFIN-ABIERTO      PIC X      VALUE 'N'.
011900 77  WS-NOPARFIN-ABIERTO      PIC X      VALUE 'N'.
012000 77  WS-ABORTAR               PIC X      VALUE 'N'.
012100*----------- CONTADORES DE COINCIDENCIAS (COMP) --------------------
012200 77  WS-TOT-MATCHED           PIC 9(7)   COMP VALUE ZERO.
012300 77  WS-TOT-UNMATCHED         PIC 9(7)   COMP VALUE ZERO.
012400 77  WS-TOTAL-PROCESADOS      PIC 9(7)   COMP VALUE ZERO.
012500
012600 77  WS-CONT-EXACTO           PIC 9(7)   COMP VALUE ZERO.
012700 77  WS-CONT-VALOR-FECHA      PIC 9(7)   COMP VALUE ZERO.
012800 77  WS-CONT-SIMILITUD        PIC 9(7)   COMP VALUE ZERO.
012900
013000 77  WS-CONT-PERFECTA         PIC 9(7)   COMP VALUE ZERO.
013100 77  WS-CONT-BUENA            PIC 9(7)   COMP VALUE ZERO.
013200 77  WS-CONT-REGULAR          PIC 9(7)   COMP VALUE ZERO.
013300 77  WS-CONT-REVISAR          PIC 9(7)   COMP VALUE ZERO.
013400
013500 77  WS-CONT-DIF-VALOR        PIC 9(7)   COMP VALUE ZERO.
013600 77  WS-CONT-DIF-FECHA        PIC 9(7)   COMP VALUE ZERO.
013700*----------- GRUPO DE NO PAREOS POR ORIGEN (REDEFINES DIAGNOSTICO)--
013800 01  WS-CONTADORES-NOPAR.
013900     03  WS-CONT-NOPAR-DIAN   PIC 9(7)   COMP VALUE ZERO.
014000     03  WS-CONT-NOPAR-CTB    PIC 9(7)   COMP VALUE ZERO.
014100
014200 01  WS-CONTADORES-NOPAR-ALT REDEFINES WS-CONTADORES-NOPAR.
014300     03  WS-CN-TEXTO-DIAGN    PIC X(8).
014400*----------- VALORES ACUMULADOS (DISPLAY, NUNCA EMPACADO) ----------
014500 77  WS-SUMA-VALOR-DIAN       PIC S9(13)V99 VALUE ZERO.
014600 77  WS-SUMA-VALOR-CTB        PIC S9(13)V99 VALUE ZERO.
014700 77  WS-DIF-VALOR-TOTAL       PIC S9(13)V99 VALUE ZERO.
014800 77  WS-DIF-VALOR-ABS         PIC S9(13)V99 VALUE ZERO.
014900 77  WS-SUMA-NOPAR-DIAN       PIC S9(13)V99 VALUE ZERO.
015000 77  WS-SUMA-NOPAR-CTB        PIC S9(13)V99 VALUE ZERO.
015100*----------- PORCENTAJES DE LA CORRIDA ------------------------------
015200 77  WS-PCT-MATCH             PIC 9(3)V99   VALUE ZERO.
015300 77  WS-PCT-NO-MATCH          PIC 9(3)V99   VALUE ZERO.
015400 77  WS-PCT-DIF-VALOR         PIC 9(3)V99   VALUE ZERO.
015500 77  WS-PCT-PERFECTOS         PIC 9(3)V99   VALUE ZERO.
015600 77  WS-RATIO-BALANCE-NOPAR   PIC 9V9999    VALUE ZERO.
015700 77  WS-TOTAL-NOPAR-ABS       PIC 9(7)      COMP VALUE ZERO.
015800 77  WS-DIF-NOPAR             PIC S9(7)     COMP VALUE ZERO.
015900 77  WS-DIF-NOPAR-ABS         PIC 9(7)      COMP VALUE ZERO.
016000*----------- FACTORES Y PUNTAJE DE CALIDAD (REDEFINES DIAGNOSTICO)--
016100 01  WS-FACTORES-CALIDAD.
016200     03  WS-FACTOR-1          PIC 9(2)   COMP VALUE ZERO.
016300     03  WS-FACTOR-2          PIC 9(2)   COMP VALUE ZERO.
016400     03  WS-FACTOR-3          PIC 9(2)   COMP VALUE ZERO.
016500     03  WS-FACTOR-4          PIC 9(2)   COMP VALUE ZERO.
016600
016700 01  WS-FACTORES-CALIDAD-ALT REDEFINES WS-FACTORES-CALIDAD.
016800     03  WS-FC-TEXTO-DIAGN    PIC X(8).
016900
017000 77  WS-PUNTAJE-CALIDAD       PIC 9(3)   COMP VALUE ZERO.
017100 77  WS-CALIFICACION          PIC X(10)     VALUE SPACES.
017200*----------- FECHA DE CORRIDA (REDEFINES FUNCIONAL) -----------------
017300 01  WS-FECHA-SISTEMA.
017400     03  WS-FS-ANIO           PIC 9(4).
017500     03  WS-FS-MES            PIC 99.
017600     03  WS-FS-DIA            PIC 99.
017700
017800 01  WS-FECHA-SISTEMA-NUM REDEFINES WS-FECHA-SISTEMA.
017900     03  WS-FS-VALOR          PIC 9(8).
018000*----------- LINEAS DE IMPRESION (LABEL RECORD IS OMITTED) ---------
018100 01  LIN-BLANCO.
018200     02  FILLER               PIC X(80)  VALUE SPACES.
018300
018400 01  LIN-GUION.
018500     02  FILLER               PIC X(80)  VALUE ALL '-'.
018600
018700 01  LIN-TITULO.
018800     02  FILLER               PIC X(20)  VALUE SPACES.
018900     02  FILLER               PIC X(40)  VALUE
019000         'RESUMEN EJECUTIVO - PROCESO DE CAUSACION'.
019100     02  FILLER               PIC X(20)  VALUE SPACES.
019200
019300 01  LIN-TITULO2.
019400     02  FILLER               PIC X(20)  VALUE SPACES.
019500     02  FILLER               PIC X(16)  VALUE 'FECHA DE CORRIDA'.
019600     02  FILLER               PIC X(2)   VALUE ': '.
019700     02  LIN-T2-DIA           PIC 99.
019800     02  FILLER               PIC X(1)   VALUE '/'.
019900     02  LIN-T2-MES           PIC 99.
020000     02  FILLER               PIC X(1)   VALUE '/'.
020100     02  LIN-T2-ANIO          PIC 9(4).
020200     02  FILLER               PIC X(34)  VALUE SPACES.
020300
020400 01  LIN-SUBT.
020500     02  FILLER               PIC X(5)   VALUE SPACES.
020600     02  LIN-SUBT-TEXTO       PIC X(70)  VALUE SPACES.
020700     02  FILLER               PIC X(5)   VALUE SPACES.
020800
020900 01  LIN-CONTEO.
021000     02  FILLER               PIC X(5)   VALUE SPACES.
021100     02  LIN-CNT-ETIQ         PIC X(45)  VALUE SPACES.
021200     02  LIN-CNT-VALOR        PIC ZZZ,ZZZ,ZZ9.
021300     02  FILLER               PIC X(19)  VALUE SPACES.
021400
021500 01  LIN-PORCENTAJE.
021600     02  FILLER               PIC X(5)   VALUE SPACES.
021700     02  LIN-PCT-ETIQ         PIC X(45)  VALUE SPACES.
021800     02  LIN-PCT-VALOR        PIC ZZ9.99.
021900     02  FILLER               PIC X(1)   VALUE '%'.
022000     02  FILLER               PIC X(23)  VALUE SPACES.
022100
022200 01  LIN-VALOR-MONETARIO.
022300     02  FILLER               PIC X(5)   VALUE SPACES.
022400     02  LIN-VAL-ETIQ         PIC X(25)  VALUE SPACES.
022500     02  LIN-VAL-VALOR        PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
022600     02  FILLER               PIC X(29)  VALUE SPACES.
022700
022800 01  LIN-CALIDAD.
022900     02  FILLER               PIC X(5)   VALUE SPACES.
023000     02  FILLER               PIC X(25)  VALUE
023100         'PUNTAJE DE CALIDAD DEL CRUCE'.
023200     02  FILLER               PIC X(5)   VALUE SPACES.
023300     02  LIN-CAL-PUNTAJE      PIC ZZ9.
023400     02  FILLER               PIC X(3)   VALUE SPACES.
023500     02  LIN-CAL-TEXTO        PIC X(10)  VALUE SPACES.
023600     02  FILLER               PIC X(9)   VALUE SPACES.
023700
023800 77  FILLER               PIC X(22) VALUE '* FIN   W-S *'.
023900*****************************************************************
024000 PROCEDURE DIVISION.
024100
024200 0000-PRINCIPAL.
024300     PERFORM 1000-ABRIR-ARCHIVOS
024400         THRU 1000-ABRIR-ARCHIVOS-EXIT.
024500
024600     PERFORM 2000-ACUMULAR-COINCIDENCIAS
024700         THRU 2000-ACUMULAR-COINCIDENCIAS-EXIT.
024800
024900     PERFORM 3000-ACUMULAR-NO-COINCIDENCIAS
025000         THRU 3000-ACUMULAR-NO-COINCIDENCIAS-EXIT.
025100
025200     IF WS-TOTAL-PROCESADOS = ZERO
025300         DISPLAY '*** CAUSA09 - NO LLEGO NINGUN REGISTRO DE CAUSA05 ***'
025400         MOVE 'Y' TO WS-ABORTAR
025500     ELSE
025600         PERFORM 4000-CALCULAR-PORCENTAJES
025700             THRU 4000-CALCULAR-PORCENTAJES-EXIT.
025800
025900         PERFORM 5000-CALCULAR-CALIDAD
026000             THRU 5000-CALCULAR-CALIDAD-EXIT.
026100
026200         PERFORM 6000-IMPRIMIR-REPORTE
026300             THRU 6000-IMPRIMIR-REPORTE-EXIT.
026400     END-IF.
026500
026600     PERFORM 9000-FINAL-PROCESO
026700         THRU 9000-FINAL-PROCESO-EXIT.
026800
026900     STOP RUN.
027000
027100*-----------------------------------------------------------------
027200*    ABRE LOS ARCHIVOS DE ENTRADA QUE DEJO CAUSA05 YA ORDENADOS
027300*    Y LA IMPRESORA DEL RESUMEN.  TOMA LA FECHA DE CORRIDA.
027400*-----------------------------------------------------------------
027500 1000-ABRIR-ARCHIVOS.
027600
027700     OPEN INPUT PAREOFIN.
027800     IF FS-PAREOFIN NOT = '00'
027900         DISPLAY '*** CAUSA09 - NO HAY ARCHIVO PAREOFIN - FS='
028000                  FS-PAREOFIN
028100         MOVE 16 TO RETURN-CODE
028200         STOP RUN
028300     END-IF.
028400     MOVE 'S' TO WS-PAREOFIN-ABIERTO.
028500
028600     OPEN INPUT NOPARFIN.
028700     IF FS-NOPARFIN NOT = '00'
028800         DISPLAY '*** CAUSA09 - NO HAY ARCHIVO NOPARFIN - FS='
028900                  FS-NOPARFIN
029000         MOVE 16 TO RETURN-CODE
029100         STOP RUN
029200     END-IF.
029300     MOVE 'S' TO WS-NOPARFIN-ABIERTO.
029400
029500     OPEN OUTPUT LISTASAL.
029600     IF FS-LISTASAL NOT = '00'
029700         DISPLAY '*** CAUSA09 - NO SE PUDO ABRIR LISTASAL - FS='
029800                  FS-LISTASAL
029900         MOVE 16 TO RETURN-CODE
030000         STOP RUN
030100     END-IF.
030200
030300     ACCEPT WS-FS-VALOR FROM DATE YYYYMMDD.
030400
030500 1000-ABRIR-ARCHIVOS-EXIT.
030600     EXIT.
030700
030800*-----------------------------------------------------------------
030900*    LEE EL ARCHIVO DE PAREOS DE PUNTA A PUNTA Y ACUMULA LOS
031000*    CONTADORES Y SUMAS DE VALOR QUE ALIMENTAN EL REPORTE Y EL
031100*    PUNTAJE DE CALIDAD.
031200*-----------------------------------------------------------------
031300 2000-ACUMULAR-COINCIDENCIAS.
031400
031500     MOVE 'N' TO WS-FIN-PAREOFIN.
031600
031700 2000-LEER-PAREOFIN.
031800     READ PAREOFIN INTO REG-PAREO-FIN
031900         AT END
032000             SET PAREOFIN-SIN-MAS-REGISTROS TO TRUE
032100             GO TO 2000-ACUMULAR-COINCIDENCIAS-EXIT
032200     END-READ.
032300
032400     ADD 1 TO WS-TOT-MATCHED.
032500     ADD MF-VALOR-DIAN     TO WS-SUMA-VALOR-DIAN.
032600     ADD MF-VALOR-CONTABLE TO WS-SUMA-VALOR-CTB.
032700
032800     EVALUATE MF-TIPO-COINCIDENCIA
032900         WHEN 'EXACT-DOCUMENT'
033000             ADD 1 TO WS-CONT-EXACTO
033100         WHEN 'VALUE-DATE'
033200             ADD 1 TO WS-CONT-VALOR-FECHA
033300         WHEN 'SIMILARITY'
033400             ADD 1 TO WS-CONT-SIMILITUD
033500     END-EVALUATE.
033600
033700     EVALUATE MF-ESTADO-VALIDACION
033800         WHEN 'PERFECTA'
033900             ADD 1 TO WS-CONT-PERFECTA
034000         WHEN 'BUENA'
034100             ADD 1 TO WS-CONT-BUENA
034200         WHEN 'REGULAR'
034300             ADD 1 TO WS-CONT-REGULAR
034400         WHEN OTHER
034500             ADD 1 TO WS-CONT-REVISAR
034600     END-EVALUATE.
034700
034800     IF MF-DIF-VALOR NOT = ZERO
034900         ADD 1 TO WS-CONT-DIF-VALOR
035000     END-IF.
035100     IF MF-DIF-FECHA NOT = ZERO
035200         ADD 1 TO WS-CONT-DIF-FECHA
035300     END-IF.
035400
035500     GO TO 2000-LEER-PAREOFIN.
035600
035700 2000-ACUMULAR-COINCIDENCIAS-EXIT.
035800     EXIT.
035900
036000*-----------------------------------------------------------------
036100*    LEE EL ARCHIVO DE NO PAREOS DE PUNTA A PUNTA Y ACUMULA EL
036200*    CONTEO Y LA SUMA DE VALOR DE CADA ORIGEN (DIAN O CONTABLE).
036300*-----------------------------------------------------------------
036400 3000-ACUMULAR-NO-COINCIDENCIAS.
036500
036600     MOVE 'N' TO WS-FIN-NOPARFIN.
036700
036800 3000-LEER-NOPARFIN.
036900     READ NOPARFIN INTO REG-NOPAR-FIN
037000         AT END
037100             SET NOPARFIN-SIN-MAS-REGISTROS TO TRUE
037200             GO TO 3000-ACUMULAR-NO-COINCIDENCIAS-EXIT
037300     END-READ.
037400
037500     ADD 1 TO WS-TOT-UNMATCHED.
037600
037700     IF NF-ORIGEN = 'DIAN'
037800         ADD 1 TO WS-CONT-NOPAR-DIAN
037900         ADD NF-VALOR-DIAN TO WS-SUMA-NOPAR-DIAN
038000     ELSE
038100         ADD 1 TO WS-CONT-NOPAR-CTB
038200         ADD NF-VALOR-CONTABLE TO WS-SUMA-NOPAR-CTB
038300     END-IF.
038400
038500     GO TO 3000-LEER-NOPARFIN.
038600
038700 3000-ACUMULAR-NO-COINCIDENCIAS-EXIT.
038800     EXIT.
038900
039000*-----------------------------------------------------------------
039100*    SACA LOS PORCENTAJES DE LA CORRIDA: PAREADOS CONTRA EL
039200*    TOTAL, DIFERENCIA DE VALOR CONTRA LA SUMA DIAN, Y PAREOS
039300*    PERFECTOS CONTRA EL TOTAL DE PAREOS.
039400*-----------------------------------------------------------------
039500 4000-CALCULAR-PORCENTAJES.
039600
039700     COMPUTE WS-TOTAL-PROCESADOS = WS-TOT-MATCHED + WS-TOT-UNMATCHED.
039800
039900     COMPUTE WS-PCT-MATCH ROUNDED =
040000         (WS-TOT-MATCHED * 100) / WS-TOTAL-PROCESADOS.
040100     COMPUTE WS-PCT-NO-MATCH ROUNDED =
040200         (WS-TOT-UNMATCHED * 100) / WS-TOTAL-PROCESADOS.
040300
040400     COMPUTE WS-DIF-VALOR-TOTAL =
040500         WS-SUMA-VALOR-DIAN - WS-SUMA-VALOR-CTB.
040600     IF WS-DIF-VALOR-TOTAL < ZERO
040700         COMPUTE WS-DIF-VALOR-ABS = WS-DIF-VALOR-TOTAL * -1
040800     ELSE
040900         MOVE WS-DIF-VALOR-TOTAL TO WS-DIF-VALOR-ABS
041000     END-IF.
041100
041200     IF WS-SUMA-VALOR-DIAN NOT = ZERO
041300         COMPUTE WS-PCT-DIF-VALOR ROUNDED =
041400             (WS-DIF-VALOR-ABS * 100) / WS-SUMA-VALOR-DIAN
041500     ELSE
041600         MOVE ZERO TO WS-PCT-DIF-VALOR
041700     END-IF.
041800
041900     IF WS-TOT-MATCHED > ZERO
042000         COMPUTE WS-PCT-PERFECTOS ROUNDED =
042100             (WS-CONT-PERFECTA * 100) / WS-TOT-MATCHED
042200     ELSE
042300         MOVE ZERO TO WS-PCT-PERFECTOS
042400     END-IF.
042500
042600     IF MODO-DIAGNOSTICO-ACTIVO
042700         DISPLAY 'CAUSA09 - CONTADOR NOPAR EN TEXTO = '
042800                  WS-CN-TEXTO-DIAGN
042900     END-IF.
043000
043100 4000-CALCULAR-PORCENTAJES-EXIT.
043200     EXIT.
043300
043400*-----------------------------------------------------------------
043500*    PUNTAJE DE CALIDAD DEL CRUCE - CUATRO FACTORES PESADOS:
043600*    1) PORCENTAJE PAREADO (0-40), 2) PORCENTAJE DE PAREOS
043700*    PERFECTOS (0-30), 3) DIFERENCIA DE VALOR (0-20), 4) BALANCE
043800*    DE NO PAREOS ENTRE LOS DOS ORIGENES (0-10).
043900*    (AJUSTADO 14/02/95 - PGM0182, 30/10/96 - PGM0204 Y
044000*    08/04/03 - PGM0290, VER BITACORA)
044100*-----------------------------------------------------------------
044200 5000-CALCULAR-CALIDAD.
044300
044400     MOVE ZERO TO WS-FACTOR-1.
044500     MOVE ZERO TO WS-FACTOR-2.
044600     MOVE ZERO TO WS-FACTOR-3.
044700     MOVE ZERO TO WS-FACTOR-4.
044800
044900     IF WS-PCT-MATCH NOT < 90
045000         MOVE 40 TO WS-FACTOR-1
045100     ELSE
045200         IF WS-PCT-MATCH NOT < 80
045300             MOVE 35 TO WS-FACTOR-1
045400         ELSE
045500             IF WS-PCT-MATCH NOT < 70
045600                 MOVE 30 TO WS-FACTOR-1
045700             ELSE
045800                 IF WS-PCT-MATCH NOT < 60
045900                     MOVE 25 TO WS-FACTOR-1
046000                 ELSE
046100                     MOVE 20 TO WS-FACTOR-1
046200                 END-IF
046300             END-IF
046400         END-IF
046500     END-IF.
046600
046700     IF WS-TOT-MATCHED > ZERO
046800         IF WS-PCT-PERFECTOS NOT < 80
046900             MOVE 30 TO WS-FACTOR-2
047000         ELSE
047100             IF WS-PCT-PERFECTOS NOT < 60
047200                 MOVE 25 TO WS-FACTOR-2
047300             ELSE
047400                 IF WS-PCT-PERFECTOS NOT < 40
047500                     MOVE 20 TO WS-FACTOR-2
047600                 ELSE
047700                     MOVE 15 TO WS-FACTOR-2
047800                 END-IF
047900             END-IF
048000         END-IF
048100     END-IF.
048200
048300     IF WS-PCT-DIF-VALOR NOT > 1
048400         MOVE 20 TO WS-FACTOR-3
048500     ELSE
048600         IF WS-PCT-DIF-VALOR NOT > 5
048700             MOVE 15 TO WS-FACTOR-3
048800         ELSE
048900             IF WS-PCT-DIF-VALOR NOT > 10
049000                 MOVE 10 TO WS-FACTOR-3
049100             ELSE
049200                 MOVE 5 TO WS-FACTOR-3
049300             END-IF
049400         END-IF
049500     END-IF.
049600
049700     COMPUTE WS-TOTAL-NOPAR-ABS = WS-CONT-NOPAR-DIAN
049800         + WS-CONT-NOPAR-CTB.
049900     IF WS-TOTAL-NOPAR-ABS > ZERO
050000         COMPUTE WS-DIF-NOPAR =
050100             WS-CONT-NOPAR-DIAN - WS-CONT-NOPAR-CTB
050200         IF WS-DIF-NOPAR < ZERO
050300             COMPUTE WS-DIF-NOPAR-ABS = WS-DIF-NOPAR * -1
050400         ELSE
050500             MOVE WS-DIF-NOPAR TO WS-DIF-NOPAR-ABS
050600         END-IF
050700         COMPUTE WS-RATIO-BALANCE-NOPAR ROUNDED =
050800             WS-DIF-NOPAR-ABS / WS-TOTAL-NOPAR-ABS
050900         IF WS-RATIO-BALANCE-NOPAR NOT > 0.2
051000             MOVE 10 TO WS-FACTOR-4
051100         ELSE
051200             IF WS-RATIO-BALANCE-NOPAR NOT > 0.4
051300                 MOVE 8 TO WS-FACTOR-4
051400             ELSE
051500                 IF WS-RATIO-BALANCE-NOPAR NOT > 0.6
051600                     MOVE 6 TO WS-FACTOR-4
051700                 ELSE
051800                     MOVE 4 TO WS-FACTOR-4
051900                 END-IF
052000             END-IF
052100         END-IF
052200     END-IF.
052300
052400     COMPUTE WS-PUNTAJE-CALIDAD =
052500         WS-FACTOR-1 + WS-FACTOR-2 + WS-FACTOR-3 + WS-FACTOR-4.
052600     IF WS-PUNTAJE-CALIDAD < ZERO
052700         MOVE ZERO TO WS-PUNTAJE-CALIDAD
052800     END-IF.
052900
053000     IF WS-PUNTAJE-CALIDAD NOT < 85
053100         MOVE 'EXCELENTE' TO WS-CALIFICACION
053200     ELSE
053300         IF WS-PUNTAJE-CALIDAD NOT < 70
053400             MOVE 'BUENA' TO WS-CALIFICACION
053500         ELSE
053600             IF WS-PUNTAJE-CALIDAD NOT < 50
053700                 MOVE 'REGULAR' TO WS-CALIFICACION
053800             ELSE
053900                 MOVE 'MALA' TO WS-CALIFICACION
054000             END-IF
054100         END-IF
054200     END-IF.
054300
054400     DISPLAY 'CAUSA09 - PUNTAJE CALIDAD DEL CRUCE = '
054500              WS-PUNTAJE-CALIDAD ' ' WS-CALIFICACION.
054600     IF WS-PUNTAJE-CALIDAD < 50
054700         DISPLAY
054800           '*** ADVERTENCIA - CALIDAD DEL CRUCE BAJO EL UMBRAL ***'
054900     END-IF.
055000
055100     IF MODO-DIAGNOSTICO-ACTIVO
055200         DISPLAY 'CAUSA09 - FACTORES EN TEXTO = ' WS-FC-TEXTO-DIAGN
055300     END-IF.
055400
055500 5000-CALCULAR-CALIDAD-EXIT.
055600     EXIT.
055700
055800*-----------------------------------------------------------------
055900*    SACA EL RESUMEN EJECUTIVO DE LA CORRIDA POR IMPRESORA.
056000*-----------------------------------------------------------------
056100 6000-IMPRIMIR-REPORTE.
056200
056300     PERFORM 6100-IMPRIMIR-TITULO
056400         THRU 6100-IMPRIMIR-TITULO-EXIT.
056500
056600     PERFORM 6200-IMPRIMIR-CONTEOS
056700         THRU 6200-IMPRIMIR-CONTEOS-EXIT.
056800
056900     PERFORM 6300-IMPRIMIR-VALORES
057000         THRU 6300-IMPRIMIR-VALORES-EXIT.
057100
057200     PERFORM 6400-IMPRIMIR-DESGLOSE
057300         THRU 6400-IMPRIMIR-DESGLOSE-EXIT.
057400
057500     PERFORM 6500-IMPRIMIR-NO-COINCID
057600         THRU 6500-IMPRIMIR-NO-COINCID-EXIT.
057700
057800     PERFORM 6600-IMPRIMIR-CALIDAD
057900         THRU 6600-IMPRIMIR-CALIDAD-EXIT.
058000
058100 6000-IMPRIMIR-REPORTE-EXIT.
058200     EXIT.
058300
058400*-----------------------------------------------------------------
058500*    ENCABEZADO DEL RESUMEN CON LA FECHA DE CORRIDA.
058600*-----------------------------------------------------------------
058700 6100-IMPRIMIR-TITULO.
058800
058900     WRITE REG-LISTASAL FROM LIN-GUION.
059000     WRITE REG-LISTASAL FROM LIN-TITULO.
059100
059200     MOVE WS-FS-DIA  TO LIN-T2-DIA.
059300     MOVE WS-FS-MES  TO LIN-T2-MES.
059400     MOVE WS-FS-ANIO TO LIN-T2-ANIO.
059500     WRITE REG-LISTASAL FROM LIN-TITULO2.
059600
059700     WRITE REG-LISTASAL FROM LIN-GUION.
059800     WRITE REG-LISTASAL FROM LIN-BLANCO.
059900
060000 6100-IMPRIMIR-TITULO-EXIT.
060100     EXIT.
060200
060300*-----------------------------------------------------------------
060400*    CONTEOS GENERALES: PROCESADOS, PAREADOS, NO PAREADOS Y SUS
060500*    PORCENTAJES SOBRE EL TOTAL.
060600*-----------------------------------------------------------------
060700 6200-IMPRIMIR-CONTEOS.
060800
060900     MOVE 'TOTAL DE REGISTROS PROCESADOS' TO LIN-SUBT-TEXTO.
061000     WRITE REG-LISTASAL FROM LIN-SUBT.
061100
061200     MOVE 'REGISTROS PAREADOS' TO LIN-CNT-ETIQ.
061300     MOVE WS-TOT-MATCHED       TO LIN-CNT-VALOR.
061400     WRITE REG-LISTASAL FROM LIN-CONTEO.
061500
061600     MOVE 'PORCENTAJE PAREADO' TO LIN-PCT-ETIQ.
061700     MOVE WS-PCT-MATCH         TO LIN-PCT-VALOR.
061800     WRITE REG-LISTASAL FROM LIN-PORCENTAJE.
061900
062000     MOVE 'REGISTROS NO PAREADOS' TO LIN-CNT-ETIQ.
062100     MOVE WS-TOT-UNMATCHED        TO LIN-CNT-VALOR.
062200     WRITE REG-LISTASAL FROM LIN-CONTEO.
062300
062400     MOVE 'PORCENTAJE NO PAREADO' TO LIN-PCT-ETIQ.
062500     MOVE WS-PCT-NO-MATCH         TO LIN-PCT-VALOR.
062600     WRITE REG-LISTASAL FROM LIN-PORCENTAJE.
062700
062800     MOVE 'TOTAL PROCESADOS (PAREADOS + NO PAREADOS)'
062900         TO LIN-CNT-ETIQ.
063000     MOVE WS-TOTAL-PROCESADOS TO LIN-CNT-VALOR.
063100     WRITE REG-LISTASAL FROM LIN-CONTEO.
063200
063300     WRITE REG-LISTASAL FROM LIN-BLANCO.
063400
063500 6200-IMPRIMIR-CONTEOS-EXIT.
063600     EXIT.
063700
063800*-----------------------------------------------------------------
063900*    VALORES EN PESOS DE AMBOS ORIGENES Y LA DIFERENCIA ENTRE
064000*    ELLOS, CON SU PORCENTAJE SOBRE LA SUMA DIAN.
064100*-----------------------------------------------------------------
064200 6300-IMPRIMIR-VALORES.
064300
064400     MOVE 'RESUMEN DE VALORES' TO LIN-SUBT-TEXTO.
064500     WRITE REG-LISTASAL FROM LIN-SUBT.
064600
064700     MOVE 'VALOR TOTAL DIAN'     TO LIN-VAL-ETIQ.
064800     MOVE WS-SUMA-VALOR-DIAN     TO LIN-VAL-VALOR.
064900     WRITE REG-LISTASAL FROM LIN-VALOR-MONETARIO.
065000
065100     MOVE 'VALOR TOTAL CONTABLE' TO LIN-VAL-ETIQ.
065200     MOVE WS-SUMA-VALOR-CTB      TO LIN-VAL-VALOR.
065300     WRITE REG-LISTASAL FROM LIN-VALOR-MONETARIO.
065400
065500     MOVE 'DIFERENCIA DE VALOR'  TO LIN-VAL-ETIQ.
065600     MOVE WS-DIF-VALOR-TOTAL     TO LIN-VAL-VALOR.
065700     WRITE REG-LISTASAL FROM LIN-VALOR-MONETARIO.
065800
065900     MOVE 'PORCENTAJE DE DIFERENCIA' TO LIN-PCT-ETIQ.
066000     MOVE WS-PCT-DIF-VALOR          TO LIN-PCT-VALOR.
066100     WRITE REG-LISTASAL FROM LIN-PORCENTAJE.
066200
066300     WRITE REG-LISTASAL FROM LIN-BLANCO.
066400
066500 6300-IMPRIMIR-VALORES-EXIT.
066600     EXIT.
066700
066800*-----------------------------------------------------------------
066900*    DESGLOSE DE LOS PAREOS POR TIPO DE COINCIDENCIA Y POR
067000*    ESTADO DE VALIDACION.
067100*-----------------------------------------------------------------
067200 6400-IMPRIMIR-DESGLOSE.
067300
067400     MOVE 'DESGLOSE DE PAREOS POR TIPO' TO LIN-SUBT-TEXTO.
067500     WRITE REG-LISTASAL FROM LIN-SUBT.
067600
067700     MOVE 'POR DOCUMENTO EXACTO'  TO LIN-CNT-ETIQ.
067800     MOVE WS-CONT-EXACTO          TO LIN-CNT-VALOR.
067900     WRITE REG-LISTASAL FROM LIN-CONTEO.
068000
068100     MOVE 'POR VALOR Y FECHA'     TO LIN-CNT-ETIQ.
068200     MOVE WS-CONT-VALOR-FECHA     TO LIN-CNT-VALOR.
068300     WRITE REG-LISTASAL FROM LIN-CONTEO.
068400
068500     MOVE 'POR SIMILITUD DE TEXTO' TO LIN-CNT-ETIQ.
068600     MOVE WS-CONT-SIMILITUD        TO LIN-CNT-VALOR.
068700     WRITE REG-LISTASAL FROM LIN-CONTEO.
068800
068900     WRITE REG-LISTASAL FROM LIN-BLANCO.
069000
069100     MOVE 'DESGLOSE DE PAREOS POR ESTADO' TO LIN-SUBT-TEXTO.
069200     WRITE REG-LISTASAL FROM LIN-SUBT.
069300
069400     MOVE 'ESTADO PERFECTA'       TO LIN-CNT-ETIQ.
069500     MOVE WS-CONT-PERFECTA        TO LIN-CNT-VALOR.
069600     WRITE REG-LISTASAL FROM LIN-CONTEO.
069700
069800     MOVE 'ESTADO BUENA'          TO LIN-CNT-ETIQ.
069900     MOVE WS-CONT-BUENA           TO LIN-CNT-VALOR.
070000     WRITE REG-LISTASAL FROM LIN-CONTEO.
070100
070200     MOVE 'ESTADO REGULAR'        TO LIN-CNT-ETIQ.
070300     MOVE WS-CONT-REGULAR         TO LIN-CNT-VALOR.
070400     WRITE REG-LISTASAL FROM LIN-CONTEO.
070500
070600     MOVE 'ESTADO REVISAR'        TO LIN-CNT-ETIQ.
070700     MOVE WS-CONT-REVISAR         TO LIN-CNT-VALOR.
070800     WRITE REG-LISTASAL FROM LIN-CONTEO.
070900
071000     MOVE 'PAREOS CON DIFERENCIA DE VALOR' TO LIN-CNT-ETIQ.
071100     MOVE WS-CONT-DIF-VALOR              TO LIN-CNT-VALOR.
071200     WRITE REG-LISTASAL FROM LIN-CONTEO.
071300
071400     MOVE 'PAREOS CON DIFERENCIA DE FECHA' TO LIN-CNT-ETIQ.
071500     MOVE WS-CONT-DIF-FECHA              TO LIN-CNT-VALOR.
071600     WRITE REG-LISTASAL FROM LIN-CONTEO.
071700
071800     WRITE REG-LISTASAL FROM LIN-BLANCO.
071900
072000 6400-IMPRIMIR-DESGLOSE-EXIT.
072100     EXIT.
072200
072300*-----------------------------------------------------------------
072400*    DESGLOSE DE LOS NO PAREOS POR ORIGEN, CON SU VALOR.
072500*-----------------------------------------------------------------
072600 6500-IMPRIMIR-NO-COINCID.
072700
072800     MOVE 'NO PAREOS POR ORIGEN' TO LIN-SUBT-TEXTO.
072900     WRITE REG-LISTASAL FROM LIN-SUBT.
073000
073100     MOVE 'NO PAREOS LADO DIAN'   TO LIN-CNT-ETIQ.
073200     MOVE WS-CONT-NOPAR-DIAN      TO LIN-CNT-VALOR.
073300     WRITE REG-LISTASAL FROM LIN-CONTEO.
073400
073500     MOVE 'VALOR NO PAREADO DIAN' TO LIN-VAL-ETIQ.
073600     MOVE WS-SUMA-NOPAR-DIAN      TO LIN-VAL-VALOR.
073700     WRITE REG-LISTASAL FROM LIN-VALOR-MONETARIO.
073800
073900     MOVE 'NO PAREOS LADO CONTABLE' TO LIN-CNT-ETIQ.
074000     MOVE WS-CONT-NOPAR-CTB         TO LIN-CNT-VALOR.
074100     WRITE REG-LISTASAL FROM LIN-CONTEO.
074200
074300     MOVE 'VALOR NO PAREADO CONTABLE' TO LIN-VAL-ETIQ.
074400     MOVE WS-SUMA-NOPAR-CTB           TO LIN-VAL-VALOR.
074500     WRITE REG-LISTASAL FROM LIN-VALOR-MONETARIO.
074600
074700     WRITE REG-LISTASAL FROM LIN-BLANCO.
074800
074900 6500-IMPRIMIR-NO-COINCID-EXIT.
075000     EXIT.
075100
075200*-----------------------------------------------------------------
075300*    PUNTAJE Y CALIFICACION FINAL DE LA CORRIDA.
075400*-----------------------------------------------------------------
075500 6600-IMPRIMIR-CALIDAD.
075600
075700     MOVE WS-PUNTAJE-CALIDAD TO LIN-CAL-PUNTAJE.
075800     MOVE WS-CALIFICACION    TO LIN-CAL-TEXTO.
075900     WRITE REG-LISTASAL FROM LIN-CALIDAD.
076000
076100     WRITE REG-LISTASAL FROM LIN-GUION.
076200
076300 6600-IMPRIMIR-CALIDAD-EXIT.
076400     EXIT.
076500
076600*-----------------------------------------------------------------
076700*    CIERRA LOS ARCHIVOS QUE QUEDARON ABIERTOS Y MUESTRA LOS
076800*    TOTALES DE CONTROL DE LA CORRIDA.  SI NO LLEGARON REGISTROS
076900*    DE CAUSA05 EL RETURN-CODE QUEDA EN 16.
077000*-----------------------------------------------------------------
077100 9000-FINAL-PROCESO.
077200
077300     DISPLAY '-----------------------------------------------'.
077400     DISPLAY 'CAUSA09 - TOTAL PAREADOS       = ' WS-TOT-MATCHED.
077500     DISPLAY 'CAUSA09 - TOTAL NO PAREADOS    = ' WS-TOT-UNMATCHED.
077600     DISPLAY 'CAUSA09 - TOTAL PROCESADOS     = '
077700              WS-TOTAL-PROCESADOS.
077800     DISPLAY 'CAUSA09 - PUNTAJE DE CALIDAD   = '
077900              WS-PUNTAJE-CALIDAD.
078000     DISPLAY '-----------------------------------------------'.
078100
078200     IF WS-ABORTAR = 'Y'
078300         MOVE 16 TO RETURN-CODE
078400         DISPLAY '*** CAUSA09 TERMINA CON ABORTO - RC=16 ***'
078500     END-IF.
078600
078700     IF WS-PAREOFIN-ABIERTO = 'S'
078800         CLOSE PAREOFIN
078900     END-IF.
079000     IF WS-NOPARFIN-ABIERTO = 'S'
079100         CLOSE NOPARFIN
079200     END-IF.
079300     CLOSE LISTASAL.
079400
079500 9000-FINAL-PROCESO-EXIT.
079600     EXIT.
